000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Retention Purge                  *
000400*      Drops fulfilled Order-History rows, Price-Statistics    *
000500*        rows and Item-Prices rows older than the run's         *
000600*        retention cutoff.  Order-History and Item-Prices are   *
000700*        indexed, purged in place by Delete; Price-Statistics   *
000800*        is a plain sequential file, purged by copying the      *
000900*        surviving rows onto a new extract.                     *
001000*                                                               *
001100*****************************************************************
001200*
001300 identification          division.
001400*===============================
001500*
001600 program-id.             mk060.
001700 author.                 W J Carrow.
001800 installation.           Applewood Computers - Market Systems Grp.
001900 date-written.           10/02/26.
002000 date-compiled.
002100 security.               Copyright (C) 2026, W J Carrow.
002200                          Distributed under the GNU General Public
002300                          License, see file COPYING.
002400*
002500*    Remarks.            Job step 6, last of the market nightly
002600*                        suite (U10).  Retention months come off
002700*                        Mk-Param1 (default 12, a month held to be
002800*                        30 days).  Cutoff is expressed as an
002900*                        hours-since threshold, same trick as the
003000*                        staleness checks in Mk020, rather than
003100*                        working out a calendar cutoff date.
003200*
003300*    Called modules.     Mkdate.
003400*
003500*    Files used.
003600*        Mk-Param1              input, RRN=1, retention months.
003700*        Order-History          i-o, indexed, delete in place.
003800*        Item-Prices            i-o, indexed, delete in place.
003900*        Price-Statistics       input, sequential.
004000*        Price-Statistics-New   output, sequential extract.
004100*
004200*    Error messages used. MK003 MK004 MK006 MK014 MK016.
004300*
004400* Changes:
004500* 10/02/26 wjc -         Original release, ticket MKB-133.
004600*
004700*****************************************************************
004800*
004900 environment             division.
005000*===============================
005100*
005200 configuration           section.
005300 source-computer.        ibm-370.
005400 object-computer.        ibm-370.
005500 copy "wsmkenv.cob".
005600*
005700 input-output            section.
005800 file-control.
005900     copy "selmkprm.cob".
006000     copy "selmkohs.cob".
006100     copy "selmkprc.cob".
006200     copy "selmkpst.cob".
006300     copy "selmkpsn.cob".
006400*
006500 data                    division.
006600 file                    section.
006700     copy "fdmkprm.cob".
006800     copy "fdmkohs.cob".
006900     copy "fdmkprc.cob".
007000     copy "fdmkpst.cob".
007100     copy "fdmkpsn.cob".
007200*
007300 working-storage         section.
007400*----------------------
007500 77  Prog-Name           pic x(15) value "MK060 (1.0.01)".
007600 77  Prm-Rrn             pic 9  comp   value 1.
007700*
007800 copy "wsmknam.cob".
007900 copy "wsmkerr.cob".
008000 copy "wsmkfs.cob".
008100*
008200 01  WS-Status-Flags.
008300     03  WS-Ohs-Eof-Sw       pic x     value "N".
008400         88  WS-Ohs-Eof                value "Y".
008500     03  WS-Prc-Eof-Sw       pic x     value "N".
008600         88  WS-Prc-Eof                value "Y".
008700     03  WS-Pst-Eof-Sw       pic x     value "N".
008800         88  WS-Pst-Eof                value "Y".
008900     03  WS-Abort-Sw         pic x     value "N".
009000         88  WS-Abort                   value "Y".
009100     03  filler              pic x(4).
009200*
009300 01  WS-Counters.
009400     03  WS-Ohs-Purged       pic 9(7)  comp   value zero.
009500     03  WS-Op-Alt redefines WS-Ohs-Purged
009600                             pic x(4).
009700     03  WS-Prc-Purged       pic 9(7)  comp   value zero.
009800     03  WS-Pst-Kept         pic 9(7)  comp   value zero.
009900     03  WS-Pst-Purged       pic 9(7)  comp   value zero.
010000     03  WS-Pc-Alt redefines WS-Pst-Purged
010100                             pic x(4).
010200     03  filler              pic x(4).
010300*
010400 01  WS-Work-Fields.
010500     03  WS-Threshold-Hours  pic s9(7)v99 comp-3 value zero.
010600     03  WS-Th-Alt redefines WS-Threshold-Hours
010700                             pic x(5).
010800     03  WS-Hours-Since      pic s9(7)v99 comp-3 value zero.
010900     03  WS-Pst-Stamp.
011000         05  WS-Pst-Stamp-Date  pic 9(8)     value zero.
011100         05  WS-Pst-Stamp-Time  pic 9(6)     value zero.
011200     03  WS-Pst-Stamp-14 redefines WS-Pst-Stamp
011300                             pic 9(14).
011400*
011500 procedure               division.
011600*=====================================================
011700*
011800 000-Main-Rtn.
011900     perform 100-Init-Rtn        thru 100-Exit.
012000     if WS-Abort
012100        go to 990-Abort-Rtn
012200     end-if.
012300     perform 200-Purge-History-Rtn  thru 200-Exit.
012400     perform 300-Purge-Prices-Rtn   thru 300-Exit.
012500     perform 400-Purge-Stats-Rtn    thru 400-Exit.
012600     perform 900-Terminate-Rtn      thru 900-Exit.
012700     stop run.
012800*
012900 990-Abort-Rtn.
013000     display MK014.
013100     stop run.
013200*
013300 100-Init-Rtn.
013400     accept MK-Run-Date-9 from date YYYYMMDD.
013500     accept MK-Run-Time-9 from time.
013600     move MK-Run-Date-9   to MK-Run-Ts-Date.
013700     move MK-Run-Time-9   to MK-Run-Ts-Time.
013800     move "MK060   " to MK-Job-Name.
013900     open input  Mk-Param1.
014000     if MK-Prm-Status not = "00"
014100        display MK014 " open " MK-Prm-Status
014200        move "Y" to WS-Abort-Sw
014300     end-if.
014400     if not WS-Abort
014500        read Mk-Param1
014600        if MK-Prm-Status not = "00"
014700           display MK014 " read " MK-Prm-Status
014800           move "Y" to WS-Abort-Sw
014900        end-if
015000     end-if.
015100     if not WS-Abort
015200        compute WS-Threshold-Hours =
015300                PRM-Retention-Months * 30 * 24
015400     end-if.
015500     open i-o    Order-History.
015600     if MK-Ohs-Status not = "00"
015700        display MK003 " open " MK-Ohs-Status
015800        move "Y" to WS-Abort-Sw
015900     end-if.
016000     open i-o    Item-Prices.
016100     if MK-Prc-Status not = "00"
016200        display MK004 " open " MK-Prc-Status
016300        move "Y" to WS-Abort-Sw
016400     end-if.
016500     open input  Price-Statistics.
016600     if MK-Pst-Status not = "00"
016700        display MK006 " open " MK-Pst-Status
016800        move "Y" to WS-Abort-Sw
016900     end-if.
017000     open output Price-Statistics-New.
017100     if MK-Psn-Status not = "00"
017200        display MK016 " open " MK-Psn-Status
017300        move "Y" to WS-Abort-Sw
017400     end-if.
017500 100-Exit.
017600     exit.
017700*
017800*    Fulfilled orders only - active and dead-but-unfulfilled rows
017900*    are left alone regardless of age, per the trading desk's
018000*    retention rule.
018100 200-Purge-History-Rtn.
018200     move "N" to WS-Ohs-Eof-Sw.
018300     perform 210-Read-History-Rtn thru 210-Exit
018400         until WS-Ohs-Eof.
018500 200-Exit.
018600     exit.
018700*
018800 210-Read-History-Rtn.
018900     read Order-History next record
019000         at end move "Y" to WS-Ohs-Eof-Sw
019100         not at end
019200             perform 220-Test-History-Rtn thru 220-Exit
019300     end-read.
019400 210-Exit.
019500     exit.
019600*
019700 220-Test-History-Rtn.
019800     if OH-Status-Fulfilled
019900        and OH-Fulfilled-At not = zero
020000        call "mkdate" using OH-Fulfilled-At MK-Run-Timestamp-14
020100                             WS-Hours-Since
020200        if WS-Hours-Since > WS-Threshold-Hours
020300           delete Order-History record
020400           if MK-Ohs-Status = "00"
020500              add 1 to WS-Ohs-Purged
020600           end-if
020700        end-if
020800     end-if.
020900 220-Exit.
021000     exit.
021100*
021200*    Item-Prices is indexed too - same in-place Delete as History,
021300*    keyed on the composite key so no Start/Read-Next-per-item
021400*    logic is needed, a plain sequential pass covers every row.
021500 300-Purge-Prices-Rtn.
021600     move "N" to WS-Prc-Eof-Sw.
021700     perform 310-Read-Prices-Rtn thru 310-Exit
021800         until WS-Prc-Eof.
021900 300-Exit.
022000     exit.
022100*
022200 310-Read-Prices-Rtn.
022300     read Item-Prices next record
022400         at end move "Y" to WS-Prc-Eof-Sw
022500         not at end
022600             perform 320-Test-Prices-Rtn thru 320-Exit
022700     end-read.
022800 310-Exit.
022900     exit.
023000*
023100 320-Test-Prices-Rtn.
023200     call "mkdate" using IP-Recorded-At MK-Run-Timestamp-14
023300                          WS-Hours-Since.
023400     if WS-Hours-Since > WS-Threshold-Hours
023500        delete Item-Prices record
023600        if MK-Prc-Status = "00"
023700           add 1 to WS-Prc-Purged
023800        end-if
023900     end-if.
024000 320-Exit.
024100     exit.
024200*
024300*    Price-Statistics has no index to Delete against - the shop's
024400*    extract-and-replace trick: copy the rows worth keeping onto a
024500*    new sequential file, the run's JCL swaps it in as the new
024600*    master on a clean close.
024700 400-Purge-Stats-Rtn.
024800     move "N" to WS-Pst-Eof-Sw.
024900     perform 410-Read-Stats-Rtn thru 410-Exit
025000         until WS-Pst-Eof.
025100 400-Exit.
025200     exit.
025300*
025400 410-Read-Stats-Rtn.
025500     read Price-Statistics next record
025600         at end move "Y" to WS-Pst-Eof-Sw
025700         not at end
025800             perform 420-Test-Stats-Rtn thru 420-Exit
025900     end-read.
026000 410-Exit.
026100     exit.
026200*
026300 420-Test-Stats-Rtn.
026400     move PS-Date  to WS-Pst-Stamp-Date.
026500     call "mkdate" using WS-Pst-Stamp-14 MK-Run-Timestamp-14
026600                          WS-Hours-Since.
026700     if WS-Hours-Since > WS-Threshold-Hours
026800        add 1 to WS-Pst-Purged
026900     else
027000        move MK-Price-Statistics-Record
027100                            to MK-Price-Statistics-New-Rec
027200        write MK-Price-Statistics-New-Rec
027300        add 1 to WS-Pst-Kept
027400     end-if.
027500 420-Exit.
027600     exit.
027700*
027800 900-Terminate-Rtn.
027900     display "MK060 HISTORY PURGED   " WS-Ohs-Purged.
028000     display "MK060 PRICES PURGED    " WS-Prc-Purged.
028100     display "MK060 STATS PURGED     " WS-Pst-Purged.
028200     display "MK060 STATS KEPT       " WS-Pst-Kept.
028300     close Mk-Param1 Order-History Item-Prices
028400           Price-Statistics Price-Statistics-New.
028500 900-Exit.
028600     exit.
