000100********************************************
000200*                                          *
000300*  Common Error / Warning Message Literals *
000400*     Used Across All MK Nightly Steps     *
000500********************************************
000600*
000700* 04/11/25 wjc - Created for the MK nightly batch.
000800* 19/11/25 wjc - Added MK010/MK020 series.
000900* 02/12/25 gah - Added MK030 exception text, MKB-118.
001000* 15/01/26 wjc - Added MK060 retention purge text.
001100* 10/02/26 wjc - Added MK015, report roster table now bounded.
001200* 10/02/26 gah - Added MK016 for the Mk060 purge extract, MKB-133.
001300*
001400 01  MK-Error-Messages.
001500     03 MK001  pic x(32) value "MK001 Catalog open failed".
001600     03 MK002  pic x(32) value "MK002 Item master open failed".
001700     03 MK003  pic x(32) value "MK003 History master open fail".
001800     03 MK004  pic x(32) value "MK004 Price file open failed".
001900     03 MK005  pic x(32) value "MK005 Orders file open failed".
002000     03 MK006  pic x(32) value "MK006 Stats file open failed".
002100     03 MK007  pic x(32) value "MK007 Trend file open failed".
002200     03 MK008  pic x(32) value "MK008 Print file open failed".
002300     03 MK009  pic x(32) value "MK009 Last-seen missing/bad".
002400     03 MK010M pic x(32) value "MK010 History I/O error".
002500     03 MK011  pic x(32) value "MK011 Price I/O error".
002600     03 MK012  pic x(32) value "MK012 Possible price outlier".
002700     03 MK013  pic x(32) value "MK013 Rapid price change".
002800     03 MK014  pic x(32) value "MK014 Run parameter I/O error".
002900     03 MK015  pic x(32) value "MK015 Report roster table full".
003000     03 MK016  pic x(32) value "MK016 Stats extract open failed".
003100     03  filler pic x(8).
