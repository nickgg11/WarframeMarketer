000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Outlier Z-Score Flag             *
000400*      Called utility - flags outliers in a price list by      *
000500*        population mean/std-dev, no intrinsic functions.       *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mkoutlr.
001300 author.                 G A Hobbs.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           04/09/87.
001600 date-compiled.
001700 security.               Copyright (C) 1987-2026, G A Hobbs.
001800                          Distributed under the GNU General Public
001900                          License, see file COPYING.
002000*
002100*    Remarks.            U5 - given a table of up to 500 prices,
002200*                        returns a parallel table of Z-score flags
002300*                        using the population mean and std-dev,
002400*                        called once per item from Mk030.
002500*
002600*    Called modules.     None.
002700*
002800* Changes:
002900* 04/09/87 gah -        Original release.
003000* 11/05/92 wjc -        Table size raised from 200 to 500 entries.
003100* 30/09/97 gah -        Zero std-dev now leaves all flags off.
003200* 19/11/98 gah -   Y2K  No date fields involved, log entry only.
003300* 03/03/09 wjc -        Migration to Open Cobol v3.00.00.
003400* 08/11/25 wjc -        Adapted for the Mk nightly suite (U5).
003500*
003600*****************************************************************
003700*
003800 environment             division.
003900*===============================
004000*
004100 configuration           section.
004200 source-computer.        ibm-370.
004300 object-computer.        ibm-370.
004400 copy "wsmkenv.cob".
004500*
004600 data                    division.
004700 working-storage         section.
004800*----------------------
004900 77  Prog-Name           pic x(15) value "MKOUTLR (1.0.0)".
005000 77  WS-Sub              pic 9(3)  comp   value zero.
005100 77  WS-Sum              pic s9(9)v99 comp-3 value zero.
005200 77  WS-Sum-Sq           pic s9(11)v99 comp-3 value zero.
005300 77  WS-Mean             pic s9(9)v99 comp-3 value zero.
005400 77  WS-Variance         pic s9(11)v99 comp-3 value zero.
005500 77  WS-Std-Dev          pic s9(9)v99 comp-3 value zero.
005600 77  WS-Zscore           pic s9(7)v99 comp-3 value zero.
005700 77  WS-Dev              pic s9(9)v99 comp-3 value zero.
005800*
005900 77  WS-Mean-Alt redefines WS-Mean       pic x(6).
006000 77  WS-Sum-Alt  redefines WS-Sum        pic x(6).
006100 77  WS-Variance-Alt redefines WS-Variance pic x(7).
006200*
006300 linkage                 section.
006400*==============
006500*
006600 01  LK-Num-Prices       pic 9(3)       comp.
006700 01  LK-Threshold        pic 9v99       comp-3.
006800 01  LK-Price-Table.
006900     03  LK-Price        pic 9(7)       comp-3 occurs 500 times.
007000 01  LK-Flag-Table.
007100     03  LK-Flag         pic x          occurs 500 times.
007200         88  LK-Is-Outlier              value "Y".
007300*
007400 procedure  division using LK-Num-Prices
007500                           LK-Threshold
007600                           LK-Price-Table
007700                           LK-Flag-Table.
007800*=====================================================
007900*
008000 000-Main-Rtn.
008100     move zero to WS-Sum WS-Sum-Sq.
008200     if LK-Num-Prices = zero
008300        goback
008400     end-if.
008500     perform 100-Set-No-Flag-Rtn thru 100-Exit
008600         varying WS-Sub from 1 by 1
008700         until WS-Sub > LK-Num-Prices.
008800     perform 200-Sum-Rtn         thru 200-Exit
008900         varying WS-Sub from 1 by 1
009000         until WS-Sub > LK-Num-Prices.
009100     compute WS-Mean rounded = WS-Sum / LK-Num-Prices.
009200     perform 300-Sum-Sq-Rtn      thru 300-Exit
009300         varying WS-Sub from 1 by 1
009400         until WS-Sub > LK-Num-Prices.
009500     compute WS-Variance rounded = WS-Sum-Sq / LK-Num-Prices.
009600     if WS-Variance > zero
009700        compute WS-Std-Dev rounded = WS-Variance ** 0.5
009800     else
009900        move zero to WS-Std-Dev
010000     end-if.
010100     if WS-Std-Dev > zero
010200        perform 400-Flag-Rtn     thru 400-Exit
010300            varying WS-Sub from 1 by 1
010400            until WS-Sub > LK-Num-Prices
010500     end-if.
010600     goback.
010700*
010800 100-Set-No-Flag-Rtn.
010900     move "N" to LK-Flag (WS-Sub).
011000 100-Exit.
011100     exit.
011200*
011300 200-Sum-Rtn.
011400     add LK-Price (WS-Sub) to WS-Sum.
011500 200-Exit.
011600     exit.
011700*
011800 300-Sum-Sq-Rtn.
011900     compute WS-Dev = LK-Price (WS-Sub) - WS-Mean.
012000     compute WS-Sum-Sq = WS-Sum-Sq + (WS-Dev * WS-Dev).
012100 300-Exit.
012200     exit.
012300*
012400 400-Flag-Rtn.
012500     compute WS-Dev = LK-Price (WS-Sub) - WS-Mean.
012600     compute WS-Zscore rounded = WS-Dev / WS-Std-Dev.
012700     if WS-Zscore < zero
012800        compute WS-Zscore = WS-Zscore * -1
012900     end-if.
013000     if WS-Zscore > LK-Threshold
013100        move "Y" to LK-Flag (WS-Sub)
013200     end-if.
013300 400-Exit.
013400     exit.
