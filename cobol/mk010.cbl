000100*****************************************************************
000200*                                                               *
000300*                Market Batch    Catalog Filter                *
000400*        Reads the nightly Catalog feed and registers the      *
000500*        tracked "set" items into Tracked-Items master.        *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mk010.
001300 author.                 W J Carrow.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           11/04/85.
001600 date-compiled.
001700 security.               Copyright (C) 1985-2026, W J Carrow and
001800                          G A Hobbs.  Distributed under the GNU
001900                          General Public License, file COPYING.
002000*
002100*    Remarks.            Job step 1 of the Mk nightly suite (U1).
002200*                        Filters the Catalog to "set" items whose
002300*                        components carry the tracked category
002400*                        flag, registers each new one on
002500*                        Tracked-Items using the next sequential
002600*                        control number kept on Mk-Param1.
002700*
002800*    Called modules.     None.
002900*
003000*    Error messages used.
003100*  System wide:
003200*                        MK001  MK002  MK003
003300*
003400* Changes:
003500* 11/04/85 wjc -        Original release, catalog scan and item
003600*                       registration.
003700* 02/09/86 wjc -        Added duplicate-name guard, review find.
003800* 14/01/89 gah -        Sped up scan, avoid re-read of old items.
003900* 30/06/91 wjc -        Date routine reworked for leap-year rule.
004000* 05/03/94 gah -        Added run-id stamp to the console log.
004100* 17/11/98 wjc -   Y2K  Century field forced explicit throughout.
004200* 22/02/99 wjc -   Y2K  Verified century shows on all log lines.
004300* 30/03/00 gah -        Millennium changeover live run, no faults.
004400* 19/08/04 wjc -        Converted to Open Cobol source, pass 1.
004500* 03/03/09 wjc -        Migration to Open Cobol v3.00.00, shop.
004600* 24/10/16 gah -        Now uses wsmknam.cob common run-id area.
004700* 20/09/25 wjc -  3.3   Shop version reset, builds renumbered.
004800* 04/11/25 wjc -        Built as Mk010 from the old Py000 skeleton
004900*                       for the Mk suite, catalog filter replaces
005000*                       the payroll Start-Of-Day screens.
005100* 21/11/25 wjc -        Tracked-Items indexed on name, id assigned
005200*                       only when a new name is inserted.
005300* 09/01/26 gah -        Reads Mk-Param1 for next-item-id number.
005400* 21/01/26 gah -        Next-Item-Id now carried on the param
005500*                       insert, MKB-118.
005600* 05/02/26 gah -        Now copies wsmkfs.cob for the file status
005700*                       fields, were undeclared, MKB-127.
005800* 10/02/26 gah -        To-Day was never passed in, this step has
005900*                       no caller, now accepts the run date direct
006000*                       from the system clock, MKB-131.
006100*
006200*****************************************************************
006300*
006400 environment             division.
006500*===============================
006600*
006700 configuration           section.
006800 source-computer.        ibm-370.
006900 object-computer.        ibm-370.
007000 copy "wsmkenv.cob".
007100*
007200 input-output            section.
007300 file-control.
007400     copy "selmkcat.cob".
007500     copy "selmkitm.cob".
007600     copy "selmkprm.cob".
007700*
007800 data                    division.
007900 file section.
008000     copy "fdmkcat.cob".
008100     copy "fdmkitm.cob".
008200     copy "fdmkprm.cob".
008300*
008400 working-storage         section.
008500*----------------------
008600 77  Prog-Name           pic x(15) value "MK010 (1.0.02)".
008700 77  Prm-Rrn             pic 9          comp   value 1.
008800*
008900 copy "wsmkerr.cob".
009000 copy "wsmknam.cob".
009100 copy "wsmkfs.cob".
009200*
009300 01  WS-Status-Flags.
009400     03  WS-Cat-Eof-Sw       pic x     value "N".
009500         88  WS-Cat-Eof                value "Y".
009600     03  WS-Set-Found-Sw     pic x     value "N".
009700         88  WS-Set-Found               value "Y".
009800     03  WS-Abort-Sw         pic x     value "N".
009900         88  WS-Abort                   value "Y".
010000     03  filler              pic x(5).
010100*
010200 01  WS-Counters.
010300     03  WS-Set-Count        pic 9(7)  comp   value zero.
010400     03  WS-Sc-Alt redefines WS-Set-Count
010500                             pic x(4).
010600     03  WS-Stored-Count     pic 9(7)  comp   value zero.
010700     03  WS-St-Alt redefines WS-Stored-Count
010800                             pic x(4).
010900     03  WS-Scan-Idx         pic 99    comp   value zero.
011000     03  WS-Sx-Alt redefines WS-Scan-Idx
011100                             pic x(2).
011200     03  filler              pic x(1).
011300*
011400 procedure               division.
011500*=====================================================
011600*
011700 000-Main-Rtn.
011800     perform 100-Init-Rtn        thru 100-Exit.
011900     if WS-Abort
012000        go to 990-Abort-Rtn
012100     end-if.
012200     perform 200-Process-Catalog-Rtn  thru 200-Exit
012300         until WS-Cat-Eof.
012400     perform 900-Terminate-Rtn   thru 900-Exit.
012500     stop run.
012600*
012700 990-Abort-Rtn.
012800     display MK003.
012900     stop run.
013000*
013100 100-Init-Rtn.
013200     accept MK-Run-Date-9 from date YYYYMMDD.
013300     accept MK-Run-Time-9 from time.
013400     move "MK010   " to MK-Job-Name.
013500     open input  Catalog.
013600     if MK-Cat-Status not = "00"
013700        display MK001 " " MK-Cat-Status
013800        move "Y" to WS-Abort-Sw
013900     end-if.
014000     open i-o    Tracked-Items.
014100     if MK-Itm-Status not = "00" and not = "05"
014200        display MK002 " " MK-Itm-Status
014300        move "Y" to WS-Abort-Sw
014400     end-if.
014500     open i-o    Mk-Param1.
014600     if MK-Prm-Status not = "00"
014700        display MK002 " param1 " MK-Prm-Status
014800        move "Y" to WS-Abort-Sw
014900     end-if.
015000     if not WS-Abort
015100        read Mk-Param1
015200        read Catalog at end move "Y" to WS-Cat-Eof-Sw
015300     end-if.
015400 100-Exit.
015500     exit.
015600*
015700 200-Process-Catalog-Rtn.
015800     if CAT-Category-Flag = "W"
015900        perform 210-Find-Set-Rtn thru 210-Exit
016000        if WS-Set-Found
016100           add 1 to WS-Set-Count
016200           perform 220-Insert-Item-Rtn thru 220-Exit
016300        end-if
016400     end-if.
016500     read Catalog at end move "Y" to WS-Cat-Eof-Sw
016600     end-read.
016700 200-Exit.
016800     exit.
016900*
017000 210-Find-Set-Rtn.
017100     move "N" to WS-Set-Found-Sw
017200     move 1   to WS-Scan-Idx
017300     perform 215-Scan-Chars-Rtn thru 215-Exit
017400         varying WS-Scan-Idx from 1 by 1
017500         until WS-Scan-Idx > 48
017600            or WS-Set-Found.
017700 210-Exit.
017800     exit.
017900*
018000 215-Scan-Chars-Rtn.
018100     if CAT-Url-Name (WS-Scan-Idx:3) = "set"
018200        move "Y" to WS-Set-Found-Sw
018300     end-if.
018400 215-Exit.
018500     exit.
018600*
018700 220-Insert-Item-Rtn.
018800     move CAT-Url-Name to WF-Name.
018900     read Tracked-Items key is WF-Name
019000         invalid key
019100             perform 230-Add-New-Item-Rtn thru 230-Exit
019200     end-read.
019300 220-Exit.
019400     exit.
019500*
019600 230-Add-New-Item-Rtn.
019700     add 1 to PRM-Next-Item-Id.
019800     move PRM-Next-Item-Id to WF-Id.
019900     move CAT-Url-Name     to WF-Name.
020000     write MK-Tracked-Item-Record
020100         invalid key
020200             display MK002 " write " WF-Name
020300     end-write.
020400     rewrite MK-Param-Record.
020500     add 1 to WS-Stored-Count.
020600 230-Exit.
020700     exit.
020800*
020900 900-Terminate-Rtn.
021000     display "MK010 SET ITEMS FOUND  " WS-Set-Count.
021100     display "MK010 ITEMS STORED     " WS-Stored-Count.
021200     close Catalog Tracked-Items Mk-Param1.
021300 900-Exit.
021400     exit.
