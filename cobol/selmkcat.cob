000100* 04/11/25 wjc - Created, catalog feed is line sequential text.
000200*
000300 select Catalog assign to "CATALOG"
000400        organization is line sequential
000500        file status is MK-Cat-Status.
