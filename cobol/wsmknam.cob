000100********************************************
000200*                                          *
000300*  Common Run-Identification Area          *
000400*     Shared By All MK Nightly Steps       *
000500********************************************
000600*
000700* 04/11/25 wjc - Created, adapted from the old wsnames block.
000800* 21/11/25 wjc - Added Mk-Run-Timestamp, several steps needed it
000900*                separately from the plain run date, MKB-102.
001000*
001100 01  MK-Run-Identification.
001200     03  MK-Job-Name           pic x(8)      value spaces.
001300     03  MK-Operator-Id        pic x(8)      value spaces.
001400     03  MK-Run-Date.
001500         05  MK-Run-CC         pic 99.
001600         05  MK-Run-YY         pic 99.
001700         05  MK-Run-MM         pic 99.
001800         05  MK-Run-DD         pic 99.
001900     03  MK-Run-Date-9 redefines MK-Run-Date
002000                               pic 9(8).
002100     03  MK-Run-Time.
002200         05  MK-Run-HH         pic 99.
002300         05  MK-Run-MN         pic 99.
002400         05  MK-Run-SS         pic 99.
002500     03  MK-Run-Time-9 redefines MK-Run-Time
002600                               pic 9(6).
002700     03  MK-Run-Timestamp.
002800         05  MK-Run-TS-Date    pic 9(8).
002900         05  MK-Run-TS-Time    pic 9(6).
003000     03  MK-Run-Timestamp-14 redefines MK-Run-Timestamp
003100                               pic 9(14).
