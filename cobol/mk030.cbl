000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Trend And Heatmap Build           *
000400*      Reads Tracked-Items, and for each item scans its own    *
000500*        Item-Prices in key sequence to roll up day-level       *
000600*        trend rows, hour/side price-statistics rows, and a     *
000700*        per-item summary with best-hour and seasonal figures.  *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.             mk030.
001500 author.                 G A Hobbs.
001600 installation.           Applewood Computers - Market Systems Grp.
001700 date-written.           02/02/26.
001800 date-compiled.
001900 security.               Copyright (C) 2026, G A Hobbs.
002000                          Distributed under the GNU General Public
002100                          License, see file COPYING.
002200*
002300*    Remarks.            Job step 3 of the market nightly suite.
002400*                        One tracked item at a time: Start/Next
002500*                        isolates that item's Item-Prices rows, a
002600*                        day break writes one trend row (R7), a
002700*                        finer hour+side break writes one stats
002800*                        row (R6), and the running hour/weekday
002900*                        tables feed one summary row (R8) once the
003000*                        item is exhausted.  Range limited by the
003100*                        Prm-Time-Range-Code parameter, Mk060 does
003200*                        the ageing, this step never deletes.
003300*
003400*    Called modules.     Mkdate.  Mkwkday.  Mkoutlr.
003500*
003600*    Files used.
003700*        Tracked-Items      input, sequential, one read per item.
003800*        Item-Prices        input, indexed, start/read-next only.
003900*        Mk-Param1          input, one record, rrn 1.
004000*        Trend-Out           output, sequential, "T" and "S" rows.
004100*        Price-Statistics    output, sequential, one row per hour.
004200*
004300*    Error messages used. MK002 MK006 MK007 MK011 MK012 MK014.
004400*
004500* Changes:
004600* 02/02/26 gah -        Original release, ticket MKB-124.
004700* 04/02/26 gah -        Median price added to the stats row after
004800*                        the desk asked for it in review, MKB-126.
004900* 05/02/26 gah -        Now copies wsmkfs.cob for the file status
005000*                        fields, were undeclared, MKB-127.
005100* 09/02/26 wjc -        Moving-avg 7d/30d wired off the item's own
005200*                        trend-day history, no separate re-read.
005300*
005400*****************************************************************
005500*
005600 environment             division.
005700*===============================
005800*
005900 configuration           section.
006000 source-computer.        ibm-370.
006100 object-computer.        ibm-370.
006200 copy "wsmkenv.cob".
006300*
006400 input-output            section.
006500 file-control.
006600     copy "selmkitm.cob".
006700     copy "selmkprc.cob".
006800     copy "selmkprm.cob".
006900     copy "selmktrd.cob".
007000     copy "selmkpst.cob".
007100*
007200 data                    division.
007300 file                    section.
007400*
007500 fd  Tracked-Items.
007600     copy "fdmkitm.cob".
007700*
007800 fd  Item-Prices.
007900     copy "fdmkprc.cob".
008000*
008100     copy "fdmkprm.cob".
008200*
008300     copy "fdmktrd.cob".
008400*
008500     copy "fdmkpst.cob".
008600*
008700 working-storage         section.
008800*----------------------
008900 77  Prog-Name           pic x(15) value "MK030 (1.0.02)".
009000 77  Prm-Rrn             pic 9          comp   value 1.
009100*
009200 copy "wsmknam.cob".
009300 copy "wsmkerr.cob".
009400 copy "wsmkfs.cob".
009500*
009600 01  WS-Status-Flags.
009700     03  WS-Itm-Eof-Sw       pic x value "N".
009800         88  WS-Itm-Eof            value "Y".
009900     03  WS-Prc-Eof-Sw       pic x value "N".
010000         88  WS-Prc-Eof            value "Y".
010100     03  WS-Abort-Sw         pic x value "N".
010200         88  WS-Abort              value "Y".
010300     03  WS-Item-Has-Data-Sw pic x value "N".
010400         88  WS-Item-Has-Data      value "Y".
010500     03  WS-All-Time-Sw      pic x value "N".
010600         88  WS-All-Time           value "Y".
010700     03  WS-Day-Buy-Seen-Sw  pic x value "N".
010800         88  WS-Day-Buy-Seen       value "Y".
010900     03  WS-Day-Sell-Seen-Sw pic x value "N".
011000         88  WS-Day-Sell-Seen      value "Y".
011100     03  WS-Have-Buy-Hr-Sw   pic x value "N".
011200         88  WS-Have-Buy-Hr        value "Y".
011300     03  WS-Have-Sell-Hr-Sw  pic x value "N".
011400         88  WS-Have-Sell-Hr       value "Y".
011500     03  filler              pic x(2).
011600*
011700 01  WS-Range-Fields.
011800     03  WS-Threshold-Days   pic 9(3)      comp value zero.
011900*
012000 01  WS-Counters.
012100     03  WS-Grand-Items-Proc   pic 9(5)    comp value zero.
012200     03  WS-Grand-Items-Nodata pic 9(5)    comp value zero.
012300     03  WS-Grand-Trend-Days   pic 9(7)    comp value zero.
012400     03  WS-Grand-Trend-Days-Alt redefines WS-Grand-Trend-Days
012500                                 pic x(4).
012600     03  WS-Grand-Stat-Rows    pic 9(7)    comp value zero.
012700     03  filler                pic x(4).
012800*
012900 01  WS-Work-Fields.
013000     03  WS-Cur-Date         pic 9(8)      comp value zero.
013100     03  WS-Cur-Hour         pic 99        comp value zero.
013200     03  WS-Cur-Side-Ix      pic 9         comp value zero.
013300     03  WS-Wkday-Arg        pic 9(8)                value zero.
013400     03  WS-Weekday-Out      pic 9                   value zero.
013500     03  WS-Hours-Since      pic s9(7)v99  comp-3 value zero.
013600     03  WS-Hours-Alt redefines WS-Hours-Since pic x(5).
013700     03  WS-Days-Since       pic s9(7)v99  comp-3 value zero.
013800     03  WS-Sub              pic 9(4)      comp value zero.
013900     03  WS-Sub2             pic 9(4)      comp value zero.
014000     03  WS-Srt-I            pic 9(4)      comp value zero.
014100     03  WS-Srt-J            pic 9(4)      comp value zero.
014200     03  WS-Srt-Limit        pic 9(4)      comp value zero.
014300     03  WS-Swap-Px          pic 9(7)      comp-3 value zero.
014400     03  WS-Med-Half         pic 9(4)      comp value zero.
014500     03  WS-Med-Rem          pic 9(4)      comp value zero.
014600     03  WS-Med-Ix           pic 9(4)      comp value zero.
014700     03  WS-Med-Ix2          pic 9(4)      comp value zero.
014800     03  filler              pic x(4).
014900*
015000 01  WS-Day-Totals.
015100     03  WS-Day-Date         pic 9(8)      comp value zero.
015200     03  WS-Day-Date-Alt redefines WS-Day-Date pic x(4).
015300     03  WS-Day-Sum          pic s9(9)v99  comp-3 value zero.
015400     03  WS-Day-Sumsq        pic s9(15)v99 comp-3 value zero.
015500     03  WS-Day-N            pic 9(5)      comp value zero.
015600     03  WS-Day-Buy-Sum      pic s9(9)v99  comp-3 value zero.
015700     03  WS-Day-Buy-N        pic 9(5)      comp value zero.
015800     03  WS-Day-Sell-Sum     pic s9(9)v99  comp-3 value zero.
015900     03  WS-Day-Sell-N       pic 9(5)      comp value zero.
016000     03  WS-Day-Min          pic 9(7)      comp-3 value zero.
016100     03  WS-Day-Max          pic 9(7)      comp-3 value zero.
016200     03  WS-Day-Buy-Max      pic 9(7)      comp-3 value zero.
016300     03  WS-Day-Sell-Min     pic 9(7)      comp-3 value zero.
016400     03  WS-Day-Volume       pic 9(7)      comp-3 value zero.
016500     03  WS-Day-Price-Count  pic 9(3)      comp value zero.
016600     03  WS-Day-Price-Tbl    pic 9(7)     comp-3 occurs 500 times.
016700     03  WS-Day-Flag-Tbl     pic x               occurs 500 times.
016800*
016900 01  WS-Summary-Totals.
017000     03  WS-Sum-Daily-Vol    pic s9(11)v99 comp-3 value zero.
017100     03  WS-Sum-Day-Avg      pic s9(11)v99 comp-3 value zero.
017200     03  WS-Sumsq-Day-Avg    pic s9(15)v99 comp-3 value zero.
017300     03  WS-Day-Count        pic 9(5)      comp value zero.
017400     03  WS-Sum-Buy-Qty      pic s9(9)     comp-3 value zero.
017500     03  WS-Sum-Sell-Qty     pic s9(9)     comp-3 value zero.
017600     03  filler              pic x(4).
017700*
017800 01  WS-Hour-Table.
017900     03  WS-Hr-Entry occurs 24 times.
018000         05  WS-Hr-Sum       pic s9(11)v99 comp-3 value zero.
018100         05  WS-Hr-Cnt       pic 9(7)      comp value zero.
018200*
018300 01  WS-Weekday-Table.
018400     03  WS-Wd-Entry occurs 7 times.
018500         05  WS-Wd-Sum       pic s9(11)v99 comp-3 value zero.
018600         05  WS-Wd-Cnt       pic 9(7)      comp value zero.
018700*
018800 01  WS-Dayavg-Hist.
018900     03  WS-Dayavg-Count     pic 9(3)      comp value zero.
019000     03  WS-Dayavg-Tbl       pic s9(9)v99  comp-3 occurs 30 times.
019100*
019200 01  WS-Bucket-Cursor.
019300     03  WS-Bkt-Date         pic 9(8)      comp value zero.
019400     03  WS-Bkt-Hour         pic 99        comp value zero.
019500     03  filler              pic x(2).
019600*
019700 01  WS-Side-Buckets.
019800     03  WS-Sb-Entry occurs 2 times.
019900         05  WS-Sb-N         pic 9(5)      comp value zero.
020000         05  WS-Sb-Sum       pic s9(9)v99  comp-3 value zero.
020100         05  WS-Sb-Sumsq     pic s9(15)v99 comp-3 value zero.
020200         05  WS-Sb-Min       pic 9(7)      comp-3 value zero.
020300         05  WS-Sb-Max       pic 9(7)      comp-3 value zero.
020400         05  WS-Sb-Volume    pic 9(7)      comp-3 value zero.
020500         05  WS-Sb-Px-Count  pic 9(3)      comp value zero.
020600         05  WS-Sb-Px-Tbl    pic 9(7)     comp-3 occurs 100 times.
020700*
020800 01  WS-Best-Hour-Fields.
020900     03  WS-Best-Buy-Hour    pic 99        comp value zero.
021000     03  WS-Best-Sell-Hour   pic 99        comp value zero.
021100     03  WS-Best-Buy-Mean    pic s9(9)v99  comp-3 value zero.
021200     03  WS-Best-Sell-Mean   pic s9(9)v99  comp-3 value zero.
021300     03  WS-Hr-Mean          pic s9(9)v99  comp-3 value zero.
021400     03  filler              pic x(4).
021500*
021600 01  WS-Stddev-Work.
021700     03  WS-Sd-Sum           pic s9(15)v99 comp-3 value zero.
021800     03  WS-Sd-Sumsq         pic s9(15)v99 comp-3 value zero.
021900     03  WS-Sd-N             pic 9(7)      comp value zero.
022000     03  WS-Sd-Var           pic s9(15)v99 comp-3 value zero.
022100     03  WS-Sd-Result        pic s9(9)v99  comp-3 value zero.
022200     03  filler              pic x(3).
022300*
022400 01  WS-Mavg-Work.
022500     03  WS-Mv-N             pic 9(3)      comp value zero.
022600     03  WS-Mv-Start         pic 9(3)      comp value zero.
022700     03  WS-Mv-Sum           pic s9(11)v99 comp-3 value zero.
022800     03  filler              pic x(3).
022900*
023000 procedure  division.
023100*=====================
023200*
023300 000-Main-Rtn.
023400     perform 100-Init-Rtn thru 100-Exit.
023500     if WS-Abort
023600        go to 990-Abort-Rtn
023700     end-if.
023800     perform 200-Process-Item-Rtn thru 200-Exit
023900         until WS-Itm-Eof.
024000     perform 900-Terminate-Rtn thru 900-Exit.
024100     stop run.
024200*
024300 990-Abort-Rtn.
024400     display "MK030 ABORTING - FILE OPEN ERROR".
024500     stop run.
024600*
024700 100-Init-Rtn.
024800     accept MK-Run-Date-9  from date yyyymmdd.
024900     accept MK-Run-Time-9  from time.
025000     move MK-Run-Date-9    to MK-Run-Ts-Date.
025100     move MK-Run-Time-9    to MK-Run-Ts-Time.
025200     move "MK030   "       to MK-Job-Name.
025300     open input Tracked-Items.
025400     if MK-Itm-Status not = "00"
025500        display MK002 " " MK-Itm-Status
025600        move "Y" to WS-Abort-Sw
025700     end-if.
025800     open input Item-Prices.
025900     if MK-Prc-Status not = "00"
026000        display MK011 " open " MK-Prc-Status
026100        move "Y" to WS-Abort-Sw
026200     end-if.
026300     open input Mk-Param1.
026400     if MK-Prm-Status not = "00"
026500        display MK014 " " MK-Prm-Status
026600        move "Y" to WS-Abort-Sw
026700     end-if.
026800     open output Trend-Out.
026900     if MK-Trd-Status not = "00"
027000        display MK007 " open " MK-Trd-Status
027100        move "Y" to WS-Abort-Sw
027200     end-if.
027300     open output Price-Statistics.
027400     if MK-Pst-Status not = "00"
027500        display MK006 " open " MK-Pst-Status
027600        move "Y" to WS-Abort-Sw
027700     end-if.
027800     if not WS-Abort
027900        read Mk-Param1
028000        perform 150-Determine-Range-Rtn thru 150-Exit
028100        read Tracked-Items
028200            at end move "Y" to WS-Itm-Eof-Sw
028300        end-read
028400     end-if.
028500 100-Exit.
028600     exit.
028700*
028800 150-Determine-Range-Rtn.
028900     move "N" to WS-All-Time-Sw.
029000     evaluate true
029100         when PRM-Range-Week
029200             move 007 to WS-Threshold-Days
029300         when PRM-Range-Month
029400             move 030 to WS-Threshold-Days
029500         when PRM-Range-3-Month
029600             move 090 to WS-Threshold-Days
029700         when PRM-Range-6-Month
029800             move 180 to WS-Threshold-Days
029900         when other
030000             move "Y" to WS-All-Time-Sw
030100     end-evaluate.
030200 150-Exit.
030300     exit.
030400*
030500 200-Process-Item-Rtn.
030600     perform 205-Reset-Item-Totals-Rtn thru 205-Exit.
030700     perform 210-Start-Prices-Rtn thru 210-Exit.
030800     perform 250-Process-Obs-Rtn thru 250-Exit
030900         until WS-Prc-Eof.
031000     perform 260-Day-Break-Rtn thru 260-Exit.
031100     perform 270-Bucket-Break-Rtn thru 270-Exit.
031200     if WS-Item-Has-Data
031300        perform 2800-Emit-Summary-Rtn thru 2800-Exit
031400        add 1 to WS-Grand-Items-Proc
031500     else
031600        add 1 to WS-Grand-Items-Nodata
031700     end-if.
031800     read Tracked-Items
031900         at end move "Y" to WS-Itm-Eof-Sw
032000     end-read.
032100 200-Exit.
032200     exit.
032300*
032400 205-Reset-Item-Totals-Rtn.
032500     move "N" to WS-Item-Has-Data-Sw.
032600     move zero to WS-Day-Date WS-Bkt-Date WS-Bkt-Hour
032700                  WS-Dayavg-Count.
032800     perform 265-Reset-Day-Rtn thru 265-Exit.
032900     perform 275-Reset-Buckets-Rtn thru 275-Exit.
033000     move zero to WS-Sum-Daily-Vol WS-Sum-Day-Avg WS-Sumsq-Day-Avg
033100                  WS-Day-Count WS-Sum-Buy-Qty WS-Sum-Sell-Qty.
033200     perform 206-Clear-Hour-Rtn thru 206-Exit
033300         varying WS-Sub from 1 by 1 until WS-Sub > 24.
033400     perform 207-Clear-Weekday-Rtn thru 207-Exit
033500         varying WS-Sub from 1 by 1 until WS-Sub > 7.
033600 205-Exit.
033700     exit.
033800*
033900 206-Clear-Hour-Rtn.
034000     move zero to WS-Hr-Sum (WS-Sub) WS-Hr-Cnt (WS-Sub).
034100 206-Exit.
034200     exit.
034300*
034400 207-Clear-Weekday-Rtn.
034500     move zero to WS-Wd-Sum (WS-Sub) WS-Wd-Cnt (WS-Sub).
034600 207-Exit.
034700     exit.
034800*
034900 210-Start-Prices-Rtn.
035000     move "N" to WS-Prc-Eof-Sw.
035100     move WF-Id  to IP-Item-Id.
035200     move zero   to IP-Recorded-At IP-Price.
035300     move spaces to IP-Side.
035400     start Item-Prices key is not less than IP-Composite-Key
035500         invalid key move "Y" to WS-Prc-Eof-Sw
035600     end-start.
035700     if not WS-Prc-Eof
035800        perform 220-Read-Prices-Rtn thru 220-Exit
035900     end-if.
036000 210-Exit.
036100     exit.
036200*
036300 220-Read-Prices-Rtn.
036400     read Item-Prices next record
036500         at end
036600             move "Y" to WS-Prc-Eof-Sw
036700         not at end
036800             if IP-Item-Id not = WF-Id
036900                move "Y" to WS-Prc-Eof-Sw
037000             end-if
037100     end-read.
037200 220-Exit.
037300     exit.
037400*
037500 250-Process-Obs-Rtn.
037600     move IP-Recorded-At (1:8) to WS-Cur-Date.
037700     move IP-Recorded-At (9:2) to WS-Cur-Hour.
037800     if not WS-All-Time
037900        call "mkdate" using IP-Recorded-At MK-Run-Timestamp-14
038000                             WS-Hours-Since
038100        compute WS-Days-Since = WS-Hours-Since / 24
038200        if WS-Days-Since > WS-Threshold-Days
038300           go to 250-Skip-Rtn
038400        end-if
038500     end-if.
038600     move "Y" to WS-Item-Has-Data-Sw.
038700     if WS-Cur-Date not = WS-Bkt-Date
038800        or WS-Cur-Hour not = WS-Bkt-Hour
038900        perform 270-Bucket-Break-Rtn thru 270-Exit
039000        move WS-Cur-Date to WS-Bkt-Date
039100        move WS-Cur-Hour to WS-Bkt-Hour
039200     end-if.
039300     if WS-Cur-Date not = WS-Day-Date
039400        perform 260-Day-Break-Rtn thru 260-Exit
039500        perform 265-Reset-Day-Rtn thru 265-Exit
039600        move WS-Cur-Date to WS-Day-Date
039700     end-if.
039800     perform 280-Accum-Day-Rtn thru 280-Exit.
039900     perform 285-Accum-Bucket-Rtn thru 285-Exit.
040000     perform 290-Accum-Running-Rtn thru 290-Exit.
040100 250-Skip-Rtn.
040200     perform 220-Read-Prices-Rtn thru 220-Exit.
040300 250-Exit.
040400     exit.
040500*
040600 260-Day-Break-Rtn.
040700     if WS-Day-Date not = zero
040800        perform 2500-Emit-Trend-Day-Rtn thru 2500-Exit
040900     end-if.
041000 260-Exit.
041100     exit.
041200*
041300 265-Reset-Day-Rtn.
041400     move zero to WS-Day-Sum WS-Day-Sumsq WS-Day-N
041500                  WS-Day-Buy-Sum WS-Day-Buy-N
041600                  WS-Day-Sell-Sum WS-Day-Sell-N
041700                  WS-Day-Min WS-Day-Max
041800                  WS-Day-Buy-Max WS-Day-Sell-Min
041900                  WS-Day-Volume WS-Day-Price-Count.
042000     move "N" to WS-Day-Buy-Seen-Sw WS-Day-Sell-Seen-Sw.
042100 265-Exit.
042200     exit.
042300*
042400 270-Bucket-Break-Rtn.
042500     if WS-Bkt-Date not = zero
042600        if WS-Sb-N (1) > zero
042700           move 1 to WS-Cur-Side-Ix
042800           perform 2600-Flush-Bucket-Rtn thru 2600-Exit
042900        end-if
043000        if WS-Sb-N (2) > zero
043100           move 2 to WS-Cur-Side-Ix
043200           perform 2600-Flush-Bucket-Rtn thru 2600-Exit
043300        end-if
043400     end-if.
043500     perform 275-Reset-Buckets-Rtn thru 275-Exit.
043600 270-Exit.
043700     exit.
043800*
043900 275-Reset-Buckets-Rtn.
044000     move zero to WS-Sb-N (1) WS-Sb-Sum (1) WS-Sb-Sumsq (1)
044100                  WS-Sb-Min (1) WS-Sb-Max (1) WS-Sb-Volume (1)
044200                  WS-Sb-Px-Count (1).
044300     move zero to WS-Sb-N (2) WS-Sb-Sum (2) WS-Sb-Sumsq (2)
044400                  WS-Sb-Min (2) WS-Sb-Max (2) WS-Sb-Volume (2)
044500                  WS-Sb-Px-Count (2).
044600 275-Exit.
044700     exit.
044800*
044900 280-Accum-Day-Rtn.
045000     add 1 to WS-Day-N.
045100     add IP-Price to WS-Day-Sum.
045200     compute WS-Day-Sumsq = WS-Day-Sumsq + (IP-Price * IP-Price).
045300     add IP-Quantity to WS-Day-Volume.
045400     if WS-Day-N = 1
045500        move IP-Price to WS-Day-Min WS-Day-Max
045600     else
045700        if IP-Price < WS-Day-Min
045800           move IP-Price to WS-Day-Min
045900        end-if
046000        if IP-Price > WS-Day-Max
046100           move IP-Price to WS-Day-Max
046200        end-if
046300     end-if.
046400     if IP-Side = "BUY "
046500        add 1 to WS-Day-Buy-N
046600        add IP-Price to WS-Day-Buy-Sum
046700        add IP-Quantity to WS-Sum-Buy-Qty
046800        if not WS-Day-Buy-Seen or IP-Price > WS-Day-Buy-Max
046900           move IP-Price to WS-Day-Buy-Max
047000        end-if
047100        move "Y" to WS-Day-Buy-Seen-Sw
047200     else
047300        add 1 to WS-Day-Sell-N
047400        add IP-Price to WS-Day-Sell-Sum
047500        add IP-Quantity to WS-Sum-Sell-Qty
047600        if not WS-Day-Sell-Seen or IP-Price < WS-Day-Sell-Min
047700           move IP-Price to WS-Day-Sell-Min
047800        end-if
047900        move "Y" to WS-Day-Sell-Seen-Sw
048000     end-if.
048100     if WS-Day-Price-Count < 500
048200        add 1 to WS-Day-Price-Count
048300        move IP-Price to WS-Day-Price-Tbl (WS-Day-Price-Count)
048400        move "N" to WS-Day-Flag-Tbl (WS-Day-Price-Count)
048500     end-if.
048600 280-Exit.
048700     exit.
048800*
048900 285-Accum-Bucket-Rtn.
049000     if IP-Side = "BUY "
049100        move 1 to WS-Cur-Side-Ix
049200     else
049300        move 2 to WS-Cur-Side-Ix
049400     end-if.
049500     add 1 to WS-Sb-N (WS-Cur-Side-Ix).
049600     add IP-Price to WS-Sb-Sum (WS-Cur-Side-Ix).
049700     compute WS-Sb-Sumsq (WS-Cur-Side-Ix) =
049800             WS-Sb-Sumsq (WS-Cur-Side-Ix) + (IP-Price * IP-Price).
049900     add IP-Quantity to WS-Sb-Volume (WS-Cur-Side-Ix).
050000     if WS-Sb-N (WS-Cur-Side-Ix) = 1
050100        move IP-Price to WS-Sb-Min (WS-Cur-Side-Ix)
050200                         WS-Sb-Max (WS-Cur-Side-Ix)
050300     else
050400        if IP-Price < WS-Sb-Min (WS-Cur-Side-Ix)
050500           move IP-Price to WS-Sb-Min (WS-Cur-Side-Ix)
050600        end-if
050700        if IP-Price > WS-Sb-Max (WS-Cur-Side-Ix)
050800           move IP-Price to WS-Sb-Max (WS-Cur-Side-Ix)
050900        end-if
051000     end-if.
051100     if WS-Sb-Px-Count (WS-Cur-Side-Ix) < 100
051200        add 1 to WS-Sb-Px-Count (WS-Cur-Side-Ix)
051300        move WS-Sb-Px-Count (WS-Cur-Side-Ix) to WS-Sub2
051400        move IP-Price to WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Sub2)
051500     end-if.
051600 285-Exit.
051700     exit.
051800*
051900 290-Accum-Running-Rtn.
052000     move IP-Recorded-At (1:8) to WS-Wkday-Arg.
052100     call "mkwkday" using WS-Wkday-Arg WS-Weekday-Out.
052200     compute WS-Sub  = WS-Cur-Hour + 1.
052300     add IP-Price to WS-Hr-Sum (WS-Sub).
052400     add 1        to WS-Hr-Cnt (WS-Sub).
052500     compute WS-Sub2 = WS-Weekday-Out + 1.
052600     add IP-Price to WS-Wd-Sum (WS-Sub2).
052700     add 1        to WS-Wd-Cnt (WS-Sub2).
052800 290-Exit.
052900     exit.
053000*
053100*    Sample standard deviation, divisor n-1, zero if fewer than
053200*    two observations - shared by the day row, the stats row and
053300*    the item summary row so the formula is only written once.
053400 2551-Sample-Stddev-Rtn.
053500     if WS-Sd-N < 2
053600        move zero to WS-Sd-Result
053700     else
053800        compute WS-Sd-Var =
053900            (WS-Sd-Sumsq - ((WS-Sd-Sum * WS-Sd-Sum) / WS-Sd-N))
054000            / (WS-Sd-N - 1)
054100        if WS-Sd-Var > zero
054200           compute WS-Sd-Result rounded = WS-Sd-Var ** 0.5
054300        else
054400           move zero to WS-Sd-Result
054500        end-if
054600     end-if.
054700 2551-Exit.
054800     exit.
054900*
055000 2500-Emit-Trend-Day-Rtn.
055100     move "T"        to TR-Record-Type.
055200     move WF-Id       to MT-Item-Id.
055300     move WS-Day-Date to MT-Date.
055400     compute MT-Avg-Price rounded = WS-Day-Sum / WS-Day-N.
055500     move WS-Day-Min to MT-Min-Price.
055600     move WS-Day-Max to MT-Max-Price.
055700     move WS-Day-Sum   to WS-Sd-Sum.
055800     move WS-Day-Sumsq to WS-Sd-Sumsq.
055900     move WS-Day-N     to WS-Sd-N.
056000     perform 2551-Sample-Stddev-Rtn thru 2551-Exit.
056100     move WS-Sd-Result to MT-Volatility.
056200     move WS-Day-Volume to MT-Volume.
056300     if WS-Day-Buy-Seen and WS-Day-Sell-Seen
056400        compute MT-Market-Spread rounded =
056500            (WS-Day-Sell-Sum / WS-Day-Sell-N)
056600            - (WS-Day-Buy-Sum / WS-Day-Buy-N)
056700     else
056800        move zero to MT-Market-Spread
056900     end-if.
057000     if WS-Day-Buy-Seen
057100        move WS-Day-Buy-Max to MT-Best-Buy-Price
057200     else
057300        move zero to MT-Best-Buy-Price
057400     end-if.
057500     if WS-Day-Sell-Seen
057600        move WS-Day-Sell-Min to MT-Best-Sell-Price
057700     else
057800        move zero to MT-Best-Sell-Price
057900     end-if.
058000     write MK-Trend-Record.
058100     if MK-Trd-Status not = "00"
058200        display MK007 " write " WF-Id
058300     end-if.
058400     add 1 to WS-Day-Count WS-Grand-Trend-Days.
058500     add WS-Day-Volume to WS-Sum-Daily-Vol.
058600     add MT-Avg-Price  to WS-Sum-Day-Avg.
058700     compute WS-Sumsq-Day-Avg =
058800             WS-Sumsq-Day-Avg + (MT-Avg-Price * MT-Avg-Price).
058900     perform 2560-Push-Dayavg-Rtn thru 2560-Exit.
059000     perform 2700-Check-Outliers-Rtn thru 2700-Exit.
059100 2500-Exit.
059200     exit.
059300*
059400 2560-Push-Dayavg-Rtn.
059500     if WS-Dayavg-Count < 30
059600        add 1 to WS-Dayavg-Count
059700        move MT-Avg-Price to WS-Dayavg-Tbl (WS-Dayavg-Count)
059800     else
059900        perform 2561-Shift-Dayavg-Rtn thru 2561-Exit
060000            varying WS-Sub from 1 by 1 until WS-Sub > 29
060100        move MT-Avg-Price to WS-Dayavg-Tbl (30)
060200     end-if.
060300 2560-Exit.
060400     exit.
060500*
060600 2561-Shift-Dayavg-Rtn.
060700     move WS-Dayavg-Tbl (WS-Sub + 1) to WS-Dayavg-Tbl (WS-Sub).
060800 2561-Exit.
060900     exit.
061000*
061100*    U5 outlier flag - warns the console, never drops a price.
061200 2700-Check-Outliers-Rtn.
061300     if WS-Day-Price-Count > zero
061400        call "mkoutlr" using WS-Day-Price-Count
061500                             PRM-Outlier-Zscore
061600                             WS-Day-Price-Tbl
061700                             WS-Day-Flag-Tbl
061800        perform 2710-Report-Outlier-Rtn thru 2710-Exit
061900            varying WS-Sub from 1 by 1
062000            until WS-Sub > WS-Day-Price-Count
062100     end-if.
062200 2700-Exit.
062300     exit.
062400*
062500 2710-Report-Outlier-Rtn.
062600     if WS-Day-Flag-Tbl (WS-Sub) = "Y"
062700        display MK012 " item " WF-Id " date " WS-Day-Date
062800                " price " WS-Day-Price-Tbl (WS-Sub)
062900     end-if.
063000 2710-Exit.
063100     exit.
063200*
063300 2600-Flush-Bucket-Rtn.
063400     move WF-Id       to PS-Item-Id.
063500     move WS-Bkt-Date to PS-Date.
063600     move WS-Bkt-Hour to PS-Hour.
063700     compute PS-Avg-Price rounded =
063800         WS-Sb-Sum (WS-Cur-Side-Ix) / WS-Sb-N (WS-Cur-Side-Ix).
063900     move WS-Sb-Min (WS-Cur-Side-Ix) to PS-Min-Price.
064000     move WS-Sb-Max (WS-Cur-Side-Ix) to PS-Max-Price.
064100     move WS-Sb-Volume (WS-Cur-Side-Ix) to PS-Volume.
064200     move WS-Sb-N (WS-Cur-Side-Ix) to PS-Num-Trades.
064300     if WS-Cur-Side-Ix = 1
064400        move "BUY " to PS-Side
064500     else
064600        move "SELL" to PS-Side
064700     end-if.
064800     perform 2620-Sort-Bucket-Rtn thru 2620-Exit.
064900     perform 2630-Median-Rtn thru 2630-Exit.
065000     move WS-Sb-Sum   (WS-Cur-Side-Ix) to WS-Sd-Sum.
065100     move WS-Sb-Sumsq (WS-Cur-Side-Ix) to WS-Sd-Sumsq.
065200     move WS-Sb-N     (WS-Cur-Side-Ix) to WS-Sd-N.
065300     perform 2551-Sample-Stddev-Rtn thru 2551-Exit.
065400     move WS-Sd-Result to PS-Volatility.
065500     perform 2640-Moving-Avgs-Rtn thru 2640-Exit.
065600     write MK-Price-Statistics-Record.
065700     if MK-Pst-Status not = "00"
065800        display MK006 " write " WF-Id
065900     end-if.
066000     add 1 to WS-Grand-Stat-Rows.
066100 2600-Exit.
066200     exit.
066300*
066400*    Bubble sort ascending, bounded 100 entries per side per hour.
066500 2620-Sort-Bucket-Rtn.
066600     move WS-Sb-Px-Count (WS-Cur-Side-Ix) to WS-Sub2.
066700     compute WS-Srt-Limit = WS-Sub2 - 1.
066800     if WS-Sub2 > 1
066900        perform 2621-Outer-Sort-Rtn thru 2621-Exit
067000            varying WS-Srt-I from 1 by 1
067100            until WS-Srt-I > WS-Srt-Limit
067200     end-if.
067300 2620-Exit.
067400     exit.
067500*
067600 2621-Outer-Sort-Rtn.
067700     perform 2622-Inner-Sort-Rtn thru 2622-Exit
067800         varying WS-Srt-J from 1 by 1
067900         until WS-Srt-J > WS-Srt-Limit.
068000 2621-Exit.
068100     exit.
068200*
068300 2622-Inner-Sort-Rtn.
068400     if WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J) >
068500        WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J + 1)
068600        move WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J) to WS-Swap-Px
068700        move WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J + 1)
068800          to WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J)
068900        move WS-Swap-Px
069000          to WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Srt-J + 1)
069100     end-if.
069200 2622-Exit.
069300     exit.
069400*
069500 2630-Median-Rtn.
069600     move WS-Sb-Px-Count (WS-Cur-Side-Ix) to WS-Sub2.
069700     if WS-Sub2 = zero
069800        move zero to PS-Median-Price
069900     else
070000        compute WS-Med-Half = WS-Sub2 / 2
070100        compute WS-Med-Rem  = WS-Sub2 - (WS-Med-Half * 2)
070200        if WS-Med-Rem = 1
070300           compute WS-Med-Ix = WS-Med-Half + 1
070400           move WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Med-Ix)
070500             to PS-Median-Price
070600        else
070700           compute WS-Med-Ix  = WS-Med-Half
070800           compute WS-Med-Ix2 = WS-Med-Half + 1
070900           compute PS-Median-Price rounded =
071000               (WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Med-Ix)
071100                + WS-Sb-Px-Tbl (WS-Cur-Side-Ix WS-Med-Ix2)) / 2
071200        end-if
071300     end-if.
071400 2630-Exit.
071500     exit.
071600*
071700 2640-Moving-Avgs-Rtn.
071800     perform 2641-Mavg-7-Rtn thru 2641-Exit.
071900     perform 2642-Mavg-30-Rtn thru 2642-Exit.
072000 2640-Exit.
072100     exit.
072200*
072300*    7-day window over the item's own preceding trend-days - the
072400*    current, still-open day is never in the table yet.
072500 2641-Mavg-7-Rtn.
072600     if WS-Dayavg-Count = zero
072700        move zero to PS-Moving-Avg-7D
072800     else
072900        if WS-Dayavg-Count < 7
073000           move WS-Dayavg-Count to WS-Mv-N
073100        else
073200           move 7 to WS-Mv-N
073300        end-if
073400        compute WS-Mv-Start = WS-Dayavg-Count - WS-Mv-N + 1
073500        move zero to WS-Mv-Sum
073600        perform 2643-Sum-Range-Rtn thru 2643-Exit
073700            varying WS-Sub from WS-Mv-Start by 1
073800            until WS-Sub > WS-Dayavg-Count
073900        compute PS-Moving-Avg-7D rounded = WS-Mv-Sum / WS-Mv-N
074000     end-if.
074100 2641-Exit.
074200     exit.
074300*
074400 2642-Mavg-30-Rtn.
074500     if WS-Dayavg-Count = zero
074600        move zero to PS-Moving-Avg-30D
074700     else
074800        move WS-Dayavg-Count to WS-Mv-N
074900        move 1 to WS-Mv-Start
075000        move zero to WS-Mv-Sum
075100        perform 2643-Sum-Range-Rtn thru 2643-Exit
075200            varying WS-Sub from WS-Mv-Start by 1
075300            until WS-Sub > WS-Dayavg-Count
075400        compute PS-Moving-Avg-30D rounded = WS-Mv-Sum / WS-Mv-N
075500     end-if.
075600 2642-Exit.
075700     exit.
075800*
075900 2643-Sum-Range-Rtn.
076000     add WS-Dayavg-Tbl (WS-Sub) to WS-Mv-Sum.
076100 2643-Exit.
076200     exit.
076300*
076400 2800-Emit-Summary-Rtn.
076500     move "S"   to TR-Record-Type-S.
076600     move WF-Id to MA-Item-Id.
076700     if WS-Day-Count = zero
076800        move zero to MA-Avg-Daily-Volume
076900     else
077000        compute MA-Avg-Daily-Volume rounded =
077100                WS-Sum-Daily-Vol / WS-Day-Count
077200     end-if.
077300     move WS-Sum-Day-Avg   to WS-Sd-Sum.
077400     move WS-Sumsq-Day-Avg to WS-Sd-Sumsq.
077500     move WS-Day-Count     to WS-Sd-N.
077600     perform 2551-Sample-Stddev-Rtn thru 2551-Exit.
077700     move WS-Sd-Result to MA-Price-Volatility.
077800     perform 2950-Best-Hour-Rtn thru 2950-Exit.
077900     move WS-Best-Buy-Hour  to MA-Best-Buy-Hour.
078000     move WS-Best-Sell-Hour to MA-Best-Sell-Hour.
078100     if WS-Sum-Sell-Qty = zero
078200        move zero to MA-Demand-Strength
078300     else
078400        compute MA-Demand-Strength rounded =
078500                WS-Sum-Buy-Qty / WS-Sum-Sell-Qty
078600     end-if.
078700     perform 2960-Seasonal-Rtn thru 2960-Exit
078800         varying WS-Sub from 1 by 1 until WS-Sub > 7.
078900     write MK-Summary-Record.
079000     if MK-Trd-Status not = "00"
079100        display MK007 " write-s " WF-Id
079200     end-if.
079300 2800-Exit.
079400     exit.
079500*
079600*    Ties go to the lowest-numbered hour - only a strict compare
079700*    moves the best-so-far, so the first occurrence wins, MKB-124.
079800 2950-Best-Hour-Rtn.
079900     move "N" to WS-Have-Buy-Hr-Sw WS-Have-Sell-Hr-Sw.
080000     move zero to WS-Best-Buy-Hour WS-Best-Sell-Hour.
080100     perform 2951-Scan-Hour-Rtn thru 2951-Exit
080200         varying WS-Sub from 1 by 1 until WS-Sub > 24.
080300 2950-Exit.
080400     exit.
080500*
080600 2951-Scan-Hour-Rtn.
080700     if WS-Hr-Cnt (WS-Sub) > zero
080800        compute WS-Hr-Mean rounded =
080900                WS-Hr-Sum (WS-Sub) / WS-Hr-Cnt (WS-Sub)
081000        if not WS-Have-Buy-Hr or WS-Hr-Mean < WS-Best-Buy-Mean
081100           move WS-Hr-Mean to WS-Best-Buy-Mean
081200           compute WS-Best-Buy-Hour = WS-Sub - 1
081300           move "Y" to WS-Have-Buy-Hr-Sw
081400        end-if
081500        if not WS-Have-Sell-Hr or WS-Hr-Mean > WS-Best-Sell-Mean
081600           move WS-Hr-Mean to WS-Best-Sell-Mean
081700           compute WS-Best-Sell-Hour = WS-Sub - 1
081800           move "Y" to WS-Have-Sell-Hr-Sw
081900        end-if
082000     end-if.
082100 2951-Exit.
082200     exit.
082300*
082400 2960-Seasonal-Rtn.
082500     if WS-Wd-Cnt (WS-Sub) = zero
082600        move zero to MA-Seasonal (WS-Sub)
082700     else
082800        compute MA-Seasonal (WS-Sub) rounded =
082900                WS-Wd-Sum (WS-Sub) / WS-Wd-Cnt (WS-Sub)
083000     end-if.
083100 2960-Exit.
083200     exit.
083300*
083400 900-Terminate-Rtn.
083500     display "MK030 ITEMS WITH TREND DATA  " WS-Grand-Items-Proc.
083600     display "MK030 ITEMS - NO DATA       " WS-Grand-Items-Nodata.
083700     display "MK030 TREND DAYS WRITTEN     " WS-Grand-Trend-Days.
083800     display "MK030 STAT ROWS WRITTEN      " WS-Grand-Stat-Rows.
083900     close Tracked-Items Item-Prices Mk-Param1
084000           Trend-Out Price-Statistics.
084100 900-Exit.
084200     exit.
