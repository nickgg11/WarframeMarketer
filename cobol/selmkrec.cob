000100* 09/11/25 wjc - Created, 80 column print.
000200*
000300 select Recommendations assign to "RECOMMENDATIONS"
000400        organization is line sequential
000500        file status is MK-Rec-Status.
