000100* 07/11/25 wjc - Created, output only, no re-read within a run.
000200*
000300 select Price-Statistics assign to "PRICE-STATISTICS"
000400        organization is sequential
000500        file status is MK-Pst-Status.
