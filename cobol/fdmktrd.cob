000100********************************************
000200*                                          *
000300*  Record Definition For Trend-Out         *
000400*   Two Shapes Share One File - See        *
000500*   Tr-Record-Type / Tr-Record-Type-S      *
000600********************************************
000700*  "T" = one Market-Trend-Record per item-day.
000800*  "S" = one Market-Analysis-Summary per item, follows its days.
000900*
001000* 08/11/25 wjc - Created.
001100* 22/11/25 gah - Added Ma-Seasonal(7), Sunday first, MKB-112.
001200*
001300 fd  Trend-Out
001400     label record is standard
001500     value of file-id "wftrend.dat".
001600*
001700 01  MK-Trend-Record.
001800     03  TR-Record-Type        pic x.
001900         88  TR-Is-Trend          value "T".
002000         88  TR-Is-Summary        value "S".
002100     03  MT-Item-Id            pic 9(5)      comp.
002200     03  MT-Date               pic 9(8)      comp.
002300     03  MT-Avg-Price          pic s9(8)v99  comp-3.
002400     03  MT-Min-Price          pic 9(7)      comp-3.
002500     03  MT-Max-Price          pic 9(7)      comp-3.
002600     03  MT-Volatility         pic s9(8)v99  comp-3.
002700     03  MT-Volume             pic 9(7)      comp-3.
002800     03  MT-Market-Spread      pic s9(8)v99  comp-3.
002900     03  MT-Best-Buy-Price     pic 9(7)      comp-3.
003000     03  MT-Best-Sell-Price    pic 9(7)      comp-3.
003100     03  filler                pic x(4).
003200*
003300 01  MK-Summary-Record.
003400     03  TR-Record-Type-S      pic x.
003500     03  MA-Item-Id            pic 9(5)      comp.
003600     03  MA-Avg-Daily-Volume   pic s9(8)v99  comp-3.
003700     03  MA-Price-Volatility   pic s9(8)v99  comp-3.
003800     03  MA-Best-Buy-Hour      pic 99        comp.
003900     03  MA-Best-Sell-Hour     pic 99        comp.
004000     03  MA-Demand-Strength    pic s9(4)v9(4) comp-3.
004100     03  MA-Seasonal           pic s9(8)v99  comp-3 occurs 7.
004200     03  filler                pic x(4).
