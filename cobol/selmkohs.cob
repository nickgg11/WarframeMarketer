000100* 05/11/25 wjc - Created.
000200* 18/11/25 wjc - Confirmed unique key is the market order id.
000300*
000400 select Order-History assign to "ORDER-HISTORY"
000500        organization is indexed
000600        access mode is dynamic
000700        record key is OH-Order-Id
000800        file status is MK-Ohs-Status.
