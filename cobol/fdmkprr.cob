000100********************************************
000200*                                          *
000300*  Print Layout For Price-Report (U8)      *
000400*       80 Column Trimmed-Mean Report      *
000500********************************************
000600*
000700* 09/11/25 wjc - Created.
000800* 02/12/25 wjc - Sort by average descending done before the
000900*                loop, see Mk040 Ws-Report-Table.
001000*
001100 fd  Price-Report
001200     label record is standard
001300     value of file-id "prcrpt.prn".
001400*
001500 01  MK-Price-Report-Line     pic x(80).
001600*
001700 01  PR-Head-1.
001800     03  filler                pic x(30) value spaces.
001900     03  filler              pic x(18) value "MARKET PRICE REPT".
002000     03  filler                pic x(20) value "RUN DATE".
002100     03  PR-Head-Date          pic x(10) value spaces.
002200*
002300 01  PR-Head-2.
002400     03  PR-Col-Item           pic x(30) value "ITEM".
002500     03  PR-Col-Avg            pic x(12) value "AVERAGE".
002600     03  PR-Col-Min            pic x(12) value "MIN".
002700     03  PR-Col-Max            pic x(12) value "MAX".
002800     03  filler                pic x(14) value spaces.
002900*
003000 01  PR-Detail-Line.
003100     03  PR-Item-Name          pic x(30).
003200     03  PR-Avg-Price          pic zzz,zz9.99.
003300     03  PR-Min-Price          pic zzz,zz9.99.
003400     03  PR-Max-Price          pic zzz,zz9.99.
003500     03  filler                pic x(23) value spaces.
003600*
003700 01  PR-Trailer-Line.
003800     03  filler                pic x(20) value "ITEMS REPORTED -".
003900     03  PR-Item-Count         pic zzz9.
004000     03  filler                pic x(56) value spaces.
