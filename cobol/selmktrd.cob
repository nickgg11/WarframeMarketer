000100* 08/11/25 wjc - Created, one summary follows the trend days for
000200*                 each item processed by MK030.
000300*
000400 select Trend-Out assign to "TREND-OUT"
000500        organization is sequential
000600        file status is MK-Trd-Status.
