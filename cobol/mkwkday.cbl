000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Day-Of-Week Number                *
000400*      Called utility - returns Sunday=0 .. Saturday=6 for     *
000500*        an 8-digit Yyyymmdd date, no intrinsic functions.      *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mkwkday.
001300 author.                 G A Hobbs.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           14/08/86.
001600 date-compiled.
001700 security.               Copyright (C) 1986-2026, G A Hobbs.
001800                          Distributed under the GNU General Public
001900                          License, see file COPYING.
002000*
002100*    Remarks.            Common weekday routine, called by Mk030
002200*                        to bucket the seasonal averages and the
002300*                        R7 trend-day fields by day of week.  Uses
002400*                        the same Julian day number arithmetic as
002500*                        Mkdate; Jdn zero fell on a Monday, so the
002600*                        weekday number is (Jdn + 1) mod 7.
002700*
002800*    Called modules.     None.
002900*
003000* Changes:
003100* 14/08/86 gah -        Original release.
003200* 20/11/98 gah -   Y2K  Century confirmed explicit on the date.
003300* 03/03/09 wjc -        Migration to Open Cobol v3.00.00.
003400* 02/02/26 wjc -        Adapted for the Mk nightly suite (Mk030).
003500*
003600*****************************************************************
003700*
003800 environment             division.
003900*===============================
004000*
004100 configuration           section.
004200 source-computer.        ibm-370.
004300 object-computer.        ibm-370.
004400 copy "wsmkenv.cob".
004500*
004600 data                    division.
004700 working-storage         section.
004800*----------------------
004900 77  Prog-Name           pic x(15) value "MKWKDAY (1.0.0)".
005000*
005100 01  WS-Work-1.
005200     03  WS1-Year        pic 9(4)  comp.
005300     03  WS1-Month       pic 99    comp.
005400     03  WS1-Day         pic 99    comp.
005500     03  WS1-Adj         pic s9(4) comp.
005600     03  WS1-Jdn         pic s9(9) comp.
005700     03  WS1-Jdn-Alt redefines WS1-Jdn pic x(4).
005800     03  WS1-Divq        pic s9(9) comp.
005900     03  WS1-Mod7        pic s9(4) comp.
006000     03  filler          pic x(2).
006100*
006200 linkage                 section.
006300*==============
006400*
006500 01  LK-Date             pic 9(8).
006600 01  LK-Dt-Parts redefines LK-Date.
006700     03  LK-Dt-Year      pic 9(4).
006800     03  LK-Dt-Month     pic 99.
006900     03  LK-Dt-Day       pic 99.
007000 01  LK-Weekday          pic 9.
007100 01  LK-Wd-Alt redefines LK-Weekday.
007200     03  filler          pic x.
007300*
007400 procedure  division using LK-Date
007500                           LK-Weekday.
007600*=====================================================
007700*
007800 000-Main-Rtn.
007900     move LK-Dt-Year  to WS1-Year.
008000     move LK-Dt-Month to WS1-Month.
008100     move LK-Dt-Day   to WS1-Day.
008200     perform 300-Jdn-Rtn thru 300-Exit.
008300*    Jdn zero fell on a Monday, so shift one day to land Sunday
008400*    on zero, then take the remainder on seven by hand - no
008500*    intrinsic MOD function on this compiler.
008600     compute WS1-Divq = (WS1-Jdn + 1) / 7.
008700     compute WS1-Mod7 = (WS1-Jdn + 1) - (WS1-Divq * 7).
008800     move WS1-Mod7 to LK-Weekday.
008900     goback.
009000*
009100*    Standard integer Julian day-number, valid Gregorian calendar.
009200 300-Jdn-Rtn.
009300     compute WS1-Adj = (14 - WS1-Month) / 12.
009400     compute WS1-Jdn =
009500        WS1-Day - 32075
009600        + (1461 * (WS1-Year + 4800 - WS1-Adj)) / 4
009700        + (367  * (WS1-Month - 2 + WS1-Adj * 12)) / 12
009800        - (3 * ((WS1-Year + 4900 - WS1-Adj) / 100)) / 4.
009900 300-Exit.
010000     exit.
