000100* 10/02/26 gah - Created, twin of Price-Statistics for Mk060's
000200*                extract-and-replace purge, MKB-133.
000300*
000400 select Price-Statistics-New assign to "PRICE-STATISTICS-NEW"
000500        organization is sequential
000600        file status is MK-Psn-Status.
