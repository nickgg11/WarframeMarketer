000100********************************************
000200*                                          *
000300*  Record Definition For Price-Statistics  *
000400*   Derived Hourly Output                  *
000500********************************************
000600*  Unique by item, date, hour, side (enforced by Mk030 build).
000700*
000800* 07/11/25 wjc - Created.
000900* 14/12/25 gah - Added moving-avg / volatility fields, MKB-121.
001000*
001100 fd  Price-Statistics
001200     label record is standard
001300     value of file-id "wfstats.dat".
001400*
001500 01  MK-Price-Statistics-Record.
001600     03  PS-Item-Id            pic 9(5)      comp.
001700     03  PS-Date               pic 9(8)      comp.
001800     03  PS-Hour               pic 99        comp.
001900     03  PS-Avg-Price          pic s9(8)v99  comp-3.
002000     03  PS-Median-Price       pic s9(8)v99  comp-3.
002100     03  PS-Min-Price          pic 9(7)      comp-3.
002200     03  PS-Max-Price          pic 9(7)      comp-3.
002300     03  PS-Volume             pic 9(7)      comp-3.
002400     03  PS-Num-Trades         pic 9(5)      comp.
002500     03  PS-Side               pic x(4).
002600     03  PS-Moving-Avg-7D      pic s9(8)v99  comp-3.
002700     03  PS-Moving-Avg-30D     pic s9(8)v99  comp-3.
002800     03  PS-Volatility         pic s9(8)v99  comp-3.
002900     03  filler                pic x(4).
