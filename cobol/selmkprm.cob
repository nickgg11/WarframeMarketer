000100* 04/11/25 wjc - Created, one record RRN = 1, same shape as the
000200*                 payroll param file it was copied from.
000300*
000400 select Mk-Param1 assign to "MKPARAM1"
000500        organization is relative
000600        access mode is random
000700        relative key is Prm-Rrn
000800        file status is MK-Prm-Status.
