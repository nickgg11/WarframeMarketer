000100********************************************
000200*                                          *
000300*  Record Definition For Market Order      *
000400*   Feed - Grouped By Item Name Upstream   *
000500********************************************
000600*  File size 118 bytes.
000700*
000800* 05/11/25 wjc - Created.
000900* 12/11/25 gah - Platinum/qty packed, last-seen binary, MKB-104.
001000*
001100 fd  Market-Orders
001200     label record is standard
001300     value of file-id "mktorders.dat"
001400     record contains 118 characters.
001500*
001600 01  MK-Market-Order-Record.
001700     03  MO-Item-Name          pic x(50).
001800     03  MO-Order-Id           pic x(24).
001900     03  MO-User-Id            pic x(24).
002000     03  MO-Side               pic x(4).
002100     03  MO-Platinum           pic 9(7)     comp-3.
002200     03  MO-Quantity           pic 9(5)     comp-3.
002300     03  MO-Last-Seen          pic 9(14)    comp.
002400     03  filler                pic x.
