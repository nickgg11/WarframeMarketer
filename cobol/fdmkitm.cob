000100********************************************
000200*                                          *
000300*  Record Definition For Tracked-Item      *
000400*       Master, Keyed On WF-Name           *
000500********************************************
000600*  File size 55 bytes.
000700*
000800* 04/11/25 wjc - Created.
000900* 21/11/25 wjc - Id assigned sequentially at insert, no reuse.
001000*
001100 fd  Tracked-Items
001200     label record is standard
001300     value of file-id "wfitems.dat".
001400*
001500 01  MK-Tracked-Item-Record.
001600     03  WF-Id                 pic 9(5)     comp.
001700     03  WF-Name               pic x(50).
001800     03  filler                pic x.
