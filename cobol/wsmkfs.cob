000100********************************************
000200*                                          *
000300*  Common File-Status Fields              *
000400*     Used Across All MK Nightly Steps    *
000500********************************************
000600*
000700* 05/02/26 gah - Created, one field per Mk select file status, was
000800*                copied piecemeal per step, easy to miss, MKB-127.
000900* 10/02/26 gah - Added Mk-Psn-Status for Mk060's purge extract,
001000*                MKB-133.
001100*
001200 01  MK-File-Status-Fields.
001300     03  MK-Cat-Status       pic x(2)  value "00".
001400     03  MK-Itm-Status       pic x(2)  value "00".
001500     03  MK-Ord-Status       pic x(2)  value "00".
001600     03  MK-Ohs-Status       pic x(2)  value "00".
001700     03  MK-Prc-Status       pic x(2)  value "00".
001800     03  MK-Prm-Status       pic x(2)  value "00".
001900     03  MK-Trd-Status       pic x(2)  value "00".
002000     03  MK-Pst-Status       pic x(2)  value "00".
002100     03  MK-Rec-Status       pic x(2)  value "00".
002200     03  MK-Prr-Status       pic x(2)  value "00".
002300     03  MK-Psn-Status       pic x(2)  value "00".
002400     03  filler              pic x(2).
