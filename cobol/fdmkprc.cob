000100********************************************
000200*                                          *
000300*  Record Definition For Item-Price        *
000400*   Observation File, Keyed On Composite   *
000500********************************************
000600*  Key = item, recorded-at, price, side.
000700*  A duplicate key merges quantity in place.
000800*
000900* 06/11/25 wjc - Created.
001000* 19/11/25 wjc - Key fields left display, see selmkprc.cob note.
001100*
001200 fd  Item-Prices
001300     label record is standard
001400     value of file-id "wfprices.dat".
001500*
001600 01  MK-Item-Price-Record.
001700     03  IP-Composite-Key.
001800         05  IP-Item-Id        pic 9(5).
001900         05  IP-Recorded-At    pic 9(14).
002000         05  IP-Price          pic 9(7).
002100         05  IP-Side           pic x(4).
002200     03  IP-Quantity           pic 9(5)      comp-3.
002300     03  filler                pic x(3).
