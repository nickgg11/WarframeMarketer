000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Trimmed-Mean Price Report        *
000400*      Reads Tracked-Items, and for each item scans its own    *
000500*        Item-Prices to build a trimmed-mean sell average and   *
000600*        latest min/max, then prints one roster line sorted     *
000700*        by average price, highest first.                       *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.             mk040.
001500 author.                 G A Hobbs.
001600 installation.           Applewood Computers - Market Systems Grp.
001700 date-written.           10/02/26.
001800 date-compiled.
001900 security.               Copyright (C) 2026, G A Hobbs.
002000                          Distributed under the GNU General Public
002100                          License, see file COPYING.
002200*
002300*    Remarks.            Job step 4 of the market nightly suite
002400*                        (U8).  One tracked item at a time: builds
002500*                        the 10% trimmed mean of sell prices seen
002600*                        in the last 24 hours, and the min/max of
002700*                        the item's latest recorded prices.  Rows
002800*                        held in a roster table, bubble-sorted by
002900*                        average descending, then printed.
003000*
003100*    Called modules.     Mkdate.
003200*
003300*    Files used.
003400*        Tracked-Items      input, sequential, one read per item.
003500*        Item-Prices        input, indexed, start/read-next only.
003600*        Price-Report        output, line sequential print, R9.
003700*
003800*    Error messages used. MK002 MK008 MK011 MK015.
003900*
004000* Changes:
004100* 10/02/26 gah -        Original release, ticket MKB-130.
004200*
004300*****************************************************************
004400*
004500 environment             division.
004600*===============================
004700*
004800 configuration           section.
004900 source-computer.        ibm-370.
005000 object-computer.        ibm-370.
005100 copy "wsmkenv.cob".
005200*
005300 input-output            section.
005400 file-control.
005500     copy "selmkitm.cob".
005600     copy "selmkprc.cob".
005700     copy "selmkprr.cob".
005800*
005900 data                    division.
006000 file                    section.
006100     copy "fdmkitm.cob".
006200     copy "fdmkprc.cob".
006300     copy "fdmkprr.cob".
006400*
006500 working-storage         section.
006600*----------------------
006700 77  Prog-Name           pic x(15) value "MK040 (1.0.01)".
006800*
006900 copy "wsmknam.cob".
007000 copy "wsmkerr.cob".
007100 copy "wsmkfs.cob".
007200*
007300 01  WS-Status-Flags.
007400     03  WS-Itm-Eof-Sw       pic x     value "N".
007500         88  WS-Itm-Eof                value "Y".
007600     03  WS-Prc-Eof-Sw       pic x     value "N".
007700         88  WS-Prc-Eof                value "Y".
007800     03  WS-Abort-Sw         pic x     value "N".
007900         88  WS-Abort                   value "Y".
008000     03  WS-Roster-Full-Sw   pic x     value "N".
008100         88  WS-Roster-Full              value "Y".
008200     03  filler              pic x(4).
008300*
008400 01  WS-Counters.
008500     03  WS-Grand-Items-Proc pic 9(7)  comp   value zero.
008600     03  WS-Roster-Count     pic 9(4)  comp   value zero.
008700     03  WS-Rc-Alt redefines WS-Roster-Count
008800                             pic x(2).
008900     03  filler              pic x(4).
009000*
009100 01  WS-Work-Fields.
009200     03  WS-Hours-Since      pic s9(7)v99 comp-3 value zero.
009300     03  WS-Hs-Alt redefines WS-Hours-Since
009400                             pic x(5).
009500     03  WS-Trim-Count       pic 9(3)  comp   value zero.
009600     03  WS-Trim-Each        pic 9(3)  comp   value zero.
009700     03  WS-Trim-Lo          pic 9(3)  comp   value zero.
009800     03  WS-Trim-Hi          pic 9(3)  comp   value zero.
009900     03  WS-Sub              pic 9(3)  comp   value zero.
010000     03  WS-Srt-I            pic 9(3)  comp   value zero.
010100     03  WS-Srt-J            pic 9(3)  comp   value zero.
010200     03  WS-Srt-Limit        pic 9(3)  comp   value zero.
010300     03  WS-Swap-Px          pic 9(7)  comp-3 value zero.
010400     03  WS-Sum-Px           pic s9(9)v99 comp-3 value zero.
010500     03  filler              pic x(4).
010600*
010700 01  WS-Latest-Fields.
010800     03  WS-Latest-Recorded  pic 9(14)        value zero.
010900     03  WS-Latest-Min       pic 9(7)  comp-3 value zero.
011000     03  WS-Latest-Max       pic 9(7)  comp-3 value zero.
011100     03  WS-Latest-Alt redefines WS-Latest-Recorded
011200                             pic x(14).
011300*
011400 01  WS-Trim-Price-Tbl.
011500     03  WS-Trim-Price       pic 9(7)  comp-3 occurs 500 times.
011600*
011700 01  WS-Report-Table.
011800     03  WS-Rpt-Entry        occurs 2000 times.
011900         05  WS-Rpt-Name     pic x(50).
012000         05  WS-Rpt-Avg      pic s9(8)v99 comp-3.
012100         05  WS-Rpt-Min      pic 9(7)     comp-3.
012200         05  WS-Rpt-Max      pic 9(7)     comp-3.
012300*
012400 01  WS-Swap-Entry.
012500     03  WS-Swap-Name        pic x(50).
012600     03  WS-Swap-Avg         pic s9(8)v99 comp-3.
012700     03  WS-Swap-Min         pic 9(7)     comp-3.
012800     03  WS-Swap-Max         pic 9(7)     comp-3.
012900*
013000 procedure               division.
013100*=====================================================
013200*
013300 000-Main-Rtn.
013400     perform 100-Init-Rtn        thru 100-Exit.
013500     if WS-Abort
013600        go to 990-Abort-Rtn
013700     end-if.
013800     perform 200-Process-Item-Rtn thru 200-Exit
013900         until WS-Itm-Eof.
014000     perform 2900-Sort-Roster-Rtn thru 2900-Exit.
014100     perform 900-Terminate-Rtn   thru 900-Exit.
014200     stop run.
014300*
014400 990-Abort-Rtn.
014500     display MK002.
014600     stop run.
014700*
014800 100-Init-Rtn.
014900     accept MK-Run-Date-9 from date YYYYMMDD.
015000     accept MK-Run-Time-9 from time.
015100     move MK-Run-Date-9   to MK-Run-Ts-Date.
015200     move MK-Run-Time-9   to MK-Run-Ts-Time.
015300     move "MK040   " to MK-Job-Name.
015400     open input  Tracked-Items.
015500     if MK-Itm-Status not = "00"
015600        display MK002 " item " MK-Itm-Status
015700        move "Y" to WS-Abort-Sw
015800     end-if.
015900     open input  Item-Prices.
016000     if MK-Prc-Status not = "00"
016100        display MK011 " open " MK-Prc-Status
016200        move "Y" to WS-Abort-Sw
016300     end-if.
016400     open output Price-Report.
016500     if MK-Prr-Status not = "00"
016600        display MK008 " open " MK-Prr-Status
016700        move "Y" to WS-Abort-Sw
016800     end-if.
016900     if not WS-Abort
017000        read Tracked-Items
017100            at end move "Y" to WS-Itm-Eof-Sw
017200        end-read
017300     end-if.
017400 100-Exit.
017500     exit.
017600*
017700 200-Process-Item-Rtn.
017800     move zero  to WS-Latest-Recorded WS-Latest-Min WS-Latest-Max
017900                    WS-Trim-Count.
018000     perform 210-Start-Prices-Rtn thru 210-Exit.
018100     perform 220-Process-Obs-Rtn  thru 220-Exit
018200         until WS-Prc-Eof.
018300     perform 2400-Trim-Mean-Rtn   thru 2400-Exit.
018400     perform 2450-Add-Roster-Rtn  thru 2450-Exit.
018500     add 1 to WS-Grand-Items-Proc.
018600     read Tracked-Items
018700         at end move "Y" to WS-Itm-Eof-Sw
018800     end-read.
018900 200-Exit.
019000     exit.
019100*
019200 210-Start-Prices-Rtn.
019300     move "N"       to WS-Prc-Eof-Sw.
019400     move WF-Id     to IP-Item-Id.
019500     move zero      to IP-Recorded-At IP-Price.
019600     move spaces    to IP-Side.
019700     start Item-Prices key is not less than IP-Composite-Key
019800         invalid key
019900             move "Y" to WS-Prc-Eof-Sw
020000     end-start.
020100     if not WS-Prc-Eof
020200        perform 215-Read-Prices-Rtn thru 215-Exit
020300     end-if.
020400 210-Exit.
020500     exit.
020600*
020700 215-Read-Prices-Rtn.
020800     read Item-Prices next record
020900         at end move "Y" to WS-Prc-Eof-Sw
021000     end-read.
021100     if not WS-Prc-Eof
021200        and IP-Item-Id not = WF-Id
021300        move "Y" to WS-Prc-Eof-Sw
021400     end-if.
021500 215-Exit.
021600     exit.
021700*
021800 220-Process-Obs-Rtn.
021900     if IP-Recorded-At > WS-Latest-Recorded
022000        move IP-Recorded-At to WS-Latest-Recorded
022100        move IP-Price       to WS-Latest-Min
022200        move IP-Price       to WS-Latest-Max
022300     else
022400        if IP-Recorded-At = WS-Latest-Recorded
022500           if IP-Price < WS-Latest-Min
022600              move IP-Price to WS-Latest-Min
022700           end-if
022800           if IP-Price > WS-Latest-Max
022900              move IP-Price to WS-Latest-Max
023000           end-if
023100        end-if
023200     end-if.
023300     if IP-Side = "SELL"
023400        call "mkdate" using IP-Recorded-At
023500                             MK-Run-Timestamp-14
023600                             WS-Hours-Since
023700        if WS-Hours-Since >= zero
023800           and WS-Hours-Since <= 24
023900           and WS-Trim-Count < 500
024000              add 1 to WS-Trim-Count
024100              move IP-Price to WS-Trim-Price (WS-Trim-Count)
024200        end-if
024300     end-if.
024400     perform 215-Read-Prices-Rtn thru 215-Exit.
024500 220-Exit.
024600     exit.
024700*
024800 2400-Trim-Mean-Rtn.
024900     if WS-Trim-Count = zero
025000        move zero to WS-Sum-Px
025100     else
025200        perform 2420-Sort-Trim-Rtn thru 2420-Exit
025300        compute WS-Trim-Each = WS-Trim-Count / 10
025400        compute WS-Trim-Lo = WS-Trim-Each + 1
025500        compute WS-Trim-Hi = WS-Trim-Count - WS-Trim-Each
025600        move zero to WS-Sum-Px
025700        perform 2430-Sum-Trim-Rtn thru 2430-Exit
025800            varying WS-Sub from WS-Trim-Lo by 1
025900            until WS-Sub > WS-Trim-Hi
026000     end-if.
026100 2400-Exit.
026200     exit.
026300*
026400 2420-Sort-Trim-Rtn.
026500     compute WS-Srt-Limit = WS-Trim-Count - 1.
026600     perform 2421-Outer-Sort-Rtn thru 2421-Exit
026700         varying WS-Srt-I from 1 by 1
026800         until WS-Srt-I > WS-Srt-Limit.
026900 2420-Exit.
027000     exit.
027100*
027200 2421-Outer-Sort-Rtn.
027300     perform 2422-Inner-Sort-Rtn thru 2422-Exit
027400         varying WS-Srt-J from 1 by 1
027500         until WS-Srt-J > WS-Srt-Limit.
027600 2421-Exit.
027700     exit.
027800*
027900 2422-Inner-Sort-Rtn.
028000     if WS-Trim-Price (WS-Srt-J) > WS-Trim-Price (WS-Srt-J + 1)
028100        move WS-Trim-Price (WS-Srt-J)   to WS-Swap-Px
028200        move WS-Trim-Price (WS-Srt-J + 1)
028300                                    to WS-Trim-Price (WS-Srt-J)
028400        move WS-Swap-Px to WS-Trim-Price (WS-Srt-J + 1)
028500     end-if.
028600 2422-Exit.
028700     exit.
028800*
028900 2430-Sum-Trim-Rtn.
029000     add WS-Trim-Price (WS-Sub) to WS-Sum-Px.
029100 2430-Exit.
029200     exit.
029300*
029400 2450-Add-Roster-Rtn.
029500     if WS-Roster-Count < 2000
029600        add 1 to WS-Roster-Count
029700        move WF-Name to WS-Rpt-Name (WS-Roster-Count)
029800        move WS-Latest-Min to WS-Rpt-Min (WS-Roster-Count)
029900        move WS-Latest-Max to WS-Rpt-Max (WS-Roster-Count)
030000        if WS-Trim-Count = zero
030100           move zero to WS-Rpt-Avg (WS-Roster-Count)
030200        else
030300           compute WS-Rpt-Avg (WS-Roster-Count) rounded
030400                   = WS-Sum-Px / (WS-Trim-Hi - WS-Trim-Lo + 1)
030500        end-if
030600     else
030700        if not WS-Roster-Full
030800           display MK015
030900           move "Y" to WS-Roster-Full-Sw
031000        end-if
031100     end-if.
031200 2450-Exit.
031300     exit.
031400*
031500 2900-Sort-Roster-Rtn.
031600     if WS-Roster-Count > 1
031700        compute WS-Srt-Limit = WS-Roster-Count - 1
031800        perform 2910-Outer-Rtn thru 2910-Exit
031900            varying WS-Srt-I from 1 by 1
032000            until WS-Srt-I > WS-Srt-Limit
032100     end-if.
032200 2900-Exit.
032300     exit.
032400*
032500 2910-Outer-Rtn.
032600     perform 2920-Inner-Rtn thru 2920-Exit
032700         varying WS-Srt-J from 1 by 1
032800         until WS-Srt-J > WS-Srt-Limit.
032900 2910-Exit.
033000     exit.
033100*
033200 2920-Inner-Rtn.
033300     if WS-Rpt-Avg (WS-Srt-J) < WS-Rpt-Avg (WS-Srt-J + 1)
033400        perform 2930-Swap-Rtn thru 2930-Exit
033500     end-if.
033600 2920-Exit.
033700     exit.
033800*
033900 2930-Swap-Rtn.
034000     move WS-Rpt-Entry (WS-Srt-J)     to WS-Swap-Entry.
034100     move WS-Rpt-Entry (WS-Srt-J + 1) to WS-Rpt-Entry (WS-Srt-J).
034200     move WS-Swap-Entry           to WS-Rpt-Entry (WS-Srt-J + 1).
034300 2930-Exit.
034400     exit.
034500*
034600 900-Terminate-Rtn.
034700     move MK-Run-Date-9 to PR-Head-Date.
034800     write MK-Price-Report-Line from PR-Head-1.
034900     write MK-Price-Report-Line from PR-Head-2.
035000     perform 910-Print-Line-Rtn thru 910-Exit
035100         varying WS-Sub from 1 by 1
035200         until WS-Sub > WS-Roster-Count.
035300     move WS-Roster-Count to PR-Item-Count.
035400     write MK-Price-Report-Line from PR-Trailer-Line.
035500     display "MK040 ITEMS REPORTED   " WS-Grand-Items-Proc.
035600     close Tracked-Items Item-Prices Price-Report.
035700 900-Exit.
035800     exit.
035900*
036000 910-Print-Line-Rtn.
036100     move WS-Rpt-Name (WS-Sub) to PR-Item-Name.
036200     move WS-Rpt-Avg  (WS-Sub) to PR-Avg-Price.
036300     move WS-Rpt-Min  (WS-Sub) to PR-Min-Price.
036400     move WS-Rpt-Max  (WS-Sub) to PR-Max-Price.
036500     write MK-Price-Report-Line from PR-Detail-Line.
036600 910-Exit.
036700     exit.
