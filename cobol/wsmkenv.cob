000100* 12/11/25 wjc - Created, common Special-Names block for the Mk
000200*                nightly suite, one copy per job step same as the
000300*                old envdiv block was shared across payroll steps.
000400*
000500 special-names.
000600     c01 is top-of-form
000700     class mk-alpha-class  is "A" thru "Z", "a" thru "z"
000800     upsi-0 on  status is mk-force-full-run
000900     upsi-0 off status is mk-incremental-run
001000     upsi-1 on  status is mk-verbose-log.
