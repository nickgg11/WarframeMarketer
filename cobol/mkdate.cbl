000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Date/Time Difference             *
000400*        Called utility - hours between two 14-digit           *
000500*        Yyyymmddhhmmss timestamps, no intrinsic functions.     *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mkdate.
001300 author.                 G A Hobbs.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           22/07/86.
001600 date-compiled.
001700 security.               Copyright (C) 1986-2026, G A Hobbs.
001800                          Distributed under the GNU General Public
001900                          License, see file COPYING.
002000*
002100*    Remarks.            Common day-number/hour-diff routine,
002200*                        called by every Mk step that ages or
002300*                        by elapsed time (Mk020, Mk030, Mk060,
002400*                        Mkrapid).  Uses the integer Julian day
002500*                        number formula, replaces the old screen
002600*                        date-binary helper (maps04) here.
002700*
002800*    Called modules.     None.
002900*
003000* Changes:
003100* 22/07/86 gah -        Original release, replaces per-step copies
003200*                       of the same day-number arithmetic.
003300* 19/02/90 gah -        Corrected March/April boundary, MKB-021.
003400* 08/10/95 wjc -        Now returns signed hours, was unsigned.
003500* 21/11/98 gah -   Y2K  Century confirmed explicit both stamps.
003600* 04/01/99 gah -   Y2K  Regression run against 1999/2000/2001.
003700* 03/03/09 wjc -        Migration to Open Cobol v3.00.00.
003800* 06/11/25 wjc -        Adapted for the Mk nightly suite chain.
003900*
004000*****************************************************************
004100*
004200 environment             division.
004300*===============================
004400*
004500 configuration           section.
004600 source-computer.        ibm-370.
004700 object-computer.        ibm-370.
004800 copy "wsmkenv.cob".
004900*
005000 data                    division.
005100 working-storage         section.
005200*----------------------
005300 77  Prog-Name           pic x(15) value "MKDATE (1.0.02)".
005400*
005500 01  WS-Work-1.
005600     03  WS1-Year        pic 9(4)  comp.
005700     03  WS1-Month       pic 99    comp.
005800     03  WS1-Day         pic 99    comp.
005900     03  WS1-Hour        pic 99    comp.
006000     03  WS1-Minute      pic 99    comp.
006100     03  WS1-Second      pic 99    comp.
006200     03  WS1-Adj         pic s9(4) comp.
006300     03  WS1-Jdn         pic s9(9) comp.
006400     03  WS1-Total-Mins  pic s9(9) comp.
006500*
006600*
006700 01  WS-Work-3.
006800     03  WS3-Year        pic 9(4)  comp.
006900     03  WS3-Month       pic 99    comp.
007000     03  WS3-Day         pic 99    comp.
007100     03  WS3-Hour        pic 99    comp.
007200     03  WS3-Minute      pic 99    comp.
007300     03  WS3-Second      pic 99    comp.
007400     03  WS3-Adj         pic s9(4) comp.
007500     03  WS3-Jdn         pic s9(9) comp.
007600     03  WS3-Total-Mins  pic s9(9) comp.
007700*
007800 01  WS-Diff-Mins        pic s9(9)      comp.
007900*
008000 linkage                 section.
008100*==============
008200*
008300 01  LK-Timestamp-1      pic 9(14).
008400 01  LK-Ts1-Parts redefines LK-Timestamp-1.
008500     03  LK-Ts1-Date     pic 9(8).
008600     03  LK-Ts1-Time     pic 9(6).
008700 01  LK-Timestamp-2      pic 9(14).
008800 01  LK-Ts2-Parts redefines LK-Timestamp-2.
008900     03  LK-Ts2-Date     pic 9(8).
009000     03  LK-Ts2-Time     pic 9(6).
009100 01  LK-Hours-Diff       pic s9(7)v99   comp-3.
009200 01  LK-Hd-Alt redefines LK-Hours-Diff.
009300     03  filler          pic x(5).
009400*
009500 procedure  division using LK-Timestamp-1
009600                           LK-Timestamp-2
009700                           LK-Hours-Diff.
009800*=====================================================
009900*
010000 000-Main-Rtn.
010100     perform 100-Break-Stamp-1-Rtn thru 100-Exit.
010200     perform 200-Break-Stamp-2-Rtn thru 200-Exit.
010300     perform 300-Jdn-1-Rtn         thru 300-Exit.
010400     perform 400-Jdn-2-Rtn         thru 400-Exit.
010500     compute WS1-Total-Mins =
010600             (WS1-Jdn * 1440) + (WS1-Hour * 60) + WS1-Minute.
010700     compute WS3-Total-Mins =
010800             (WS3-Jdn * 1440) + (WS3-Hour * 60) + WS3-Minute.
010900     compute WS-Diff-Mins = WS3-Total-Mins - WS1-Total-Mins.
011000     compute LK-Hours-Diff rounded = WS-Diff-Mins / 60.
011100     goback.
011200*
011300 100-Break-Stamp-1-Rtn.
011400     move LK-Timestamp-1 (1:4)  to WS1-Year.
011500     move LK-Timestamp-1 (5:2)  to WS1-Month.
011600     move LK-Timestamp-1 (7:2)  to WS1-Day.
011700     move LK-Timestamp-1 (9:2)  to WS1-Hour.
011800     move LK-Timestamp-1 (11:2) to WS1-Minute.
011900     move LK-Timestamp-1 (13:2) to WS1-Second.
012000 100-Exit.
012100     exit.
012200*
012300 200-Break-Stamp-2-Rtn.
012400     move LK-Timestamp-2 (1:4)  to WS3-Year.
012500     move LK-Timestamp-2 (5:2)  to WS3-Month.
012600     move LK-Timestamp-2 (7:2)  to WS3-Day.
012700     move LK-Timestamp-2 (9:2)  to WS3-Hour.
012800     move LK-Timestamp-2 (11:2) to WS3-Minute.
012900     move LK-Timestamp-2 (13:2) to WS3-Second.
013000 200-Exit.
013100     exit.
013200*
013300*    Standard integer Julian day-number, valid Gregorian calendar.
013400 300-Jdn-1-Rtn.
013500     compute WS1-Adj = (14 - WS1-Month) / 12.
013600     compute WS1-Jdn =
013700        WS1-Day - 32075
013800        + (1461 * (WS1-Year + 4800 - WS1-Adj)) / 4
013900        + (367  * (WS1-Month - 2 + WS1-Adj * 12)) / 12
014000        - (3 * ((WS1-Year + 4900 - WS1-Adj) / 100)) / 4.
014100 300-Exit.
014200     exit.
014300*
014400 400-Jdn-2-Rtn.
014500     compute WS3-Adj = (14 - WS3-Month) / 12.
014600     compute WS3-Jdn =
014700        WS3-Day - 32075
014800        + (1461 * (WS3-Year + 4800 - WS3-Adj)) / 4
014900        + (367  * (WS3-Month - 2 + WS3-Adj * 12)) / 12
015000        - (3 * ((WS3-Year + 4900 - WS3-Adj) / 100)) / 4.
015100 400-Exit.
015200     exit.
