000100*****************************************************************
000200*                                                               *
000300*         Market Batch     Order Ingestion And Aging           *
000400*      Reads the order feed, maintains Order-History and       *
000500*        Item-Prices, then ages stale active orders dead.       *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mk020.
001300 author.                 W J Carrow.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           02/06/86.
001600 date-compiled.
001700 security.               Copyright (C) 1986-2026, W J Carrow and
001800                          G A Hobbs.  Distributed under the GNU
001900                          General Public License, file COPYING.
002000*
002100*    Remarks.            Job step 2 of the Mk nightly suite (U2,
002200*                        U3).  For each order on the feed: skip
002300*                        missing/stale timestamps, upsert into
002400*                        Order-History, classify New/Relist,
002500*                        accumulate Item-Prices observations, then
002600*                        age old Active history to Dead.  Prints
002700*                        the end-of-run control totals listing.
002800*
002900*    Called modules.     mkdate.  mkrapid.
003000*
003100*    Error messages used.
003200*  System wide:
003300*                        MK001  MK002  MK004  MK005  MK009  MK010M
003400*                        MK011  MK013  MK014
003500*
003600* Changes:
003700* 02/06/86 wjc -        Original release.
003800* 14/02/89 gah -        Relist test widened to any prior order for
003900*                       the user/item pair, was order-id only.
004000* 08/07/92 wjc -        Price-change count now vs original price,
004100*                       was vs previous price, MKB-014.
004200* 21/03/95 gah -        User/item lookup table raised to 2000.
004300* 30/09/97 wjc -        Visibility-hours kept to 2 decimals.
004400* 17/11/98 wjc -   Y2K  Century field forced explicit throughout.
004500* 22/02/99 wjc -   Y2K  Verified rollover against test tape T4.
004600* 30/03/00 gah -        Millennium changeover live run, no faults.
004700* 19/08/04 wjc -        Converted to Open Cobol source, pass 1.
004800* 03/03/09 wjc -        Migration to Open Cobol v3.00.00.
004900* 24/10/16 gah -        Now uses wsmknam.cob common run-id area.
005000* 20/09/25 wjc -  3.3   Shop version reset, builds renumbered.
005100* 05/11/25 wjc -        Built as Mk020 from the Py-series job-step
005200*                       skeleton for the Mk suite.
005300* 18/11/25 wjc -        Added Price-Changes/Listing-Type handling.
005400* 27/11/25 gah -        Added Fulfilled-At for the purge step.
005500* 09/01/26 gah -        Calls mkrapid on every price update, logs
005600*                       Mk013 when rate exceeds the shop limit.
005700* 28/01/26 gah -        Next-Hist-Id now carried on Mk-Param1.
005800* 05/02/26 gah -        Now copies wsmkfs.cob for the file status
005900*                       fields, were undeclared, MKB-127.
006000*
006100*****************************************************************
006200*
006300 environment             division.
006400*===============================
006500*
006600 configuration           section.
006700 source-computer.        ibm-370.
006800 object-computer.        ibm-370.
006900 copy "wsmkenv.cob".
007000*
007100 input-output            section.
007200 file-control.
007300     copy "selmkord.cob".
007400     copy "selmkitm.cob".
007500     copy "selmkohs.cob".
007600     copy "selmkprc.cob".
007700     copy "selmkprm.cob".
007800*
007900 data                    division.
008000 file section.
008100     copy "fdmkord.cob".
008200     copy "fdmkitm.cob".
008300     copy "fdmkohs.cob".
008400     copy "fdmkprc.cob".
008500     copy "fdmkprm.cob".
008600*
008700 working-storage         section.
008800*----------------------
008900 77  Prog-Name           pic x(15) value "MK020 (1.0.06)".
009000 77  Prm-Rrn             pic 9          comp   value 1.
009100*
009200 copy "wsmkerr.cob".
009300 copy "wsmknam.cob".
009400 copy "wsmkfs.cob".
009500*
009600 01  WS-Status-Flags.
009700     03  WS-Ord-Eof-Sw       pic x     value "N".
009800         88  WS-Ord-Eof                value "Y".
009900     03  WS-Abort-Sw         pic x     value "N".
010000         88  WS-Abort                   value "Y".
010100     03  WS-Relist-Sw        pic x     value "N".
010200         88  WS-Relist                  value "Y".
010300     03  WS-Rapid-Sw         pic x     value "N".
010400         88  WS-Rapid                   value "Y".
010500     03  filler              pic x(4).
010600*
010700 01  WS-Counters.
010800     03  WS-Item-Processed    pic 9(7) comp  value zero.
010900     03  WS-Item-Inserted     pic 9(7) comp  value zero.
011000     03  WS-Item-Updated      pic 9(7) comp  value zero.
011100     03  WS-Item-Skip-Stale   pic 9(7) comp  value zero.
011200     03  WS-Item-Skip-Invalid pic 9(7) comp  value zero.
011300     03  WS-Grand-Processed   pic 9(9) comp  value zero.
011400     03  WS-Grand-Inserted    pic 9(9) comp  value zero.
011500     03  WS-Grand-Updated     pic 9(9) comp  value zero.
011600     03  WS-Grand-Skip-Stale  pic 9(9) comp  value zero.
011700     03  WS-Grand-Skip-Invalid pic 9(9) comp value zero.
011800     03  WS-Aged-Count        pic 9(7) comp  value zero.
011900     03  filler               pic x(2).
012000*
012100 01  WS-Work-Fields.
012200     03  WS-Prev-Item-Name    pic x(50) value spaces.
012300     03  WS-Cur-Item-Id       pic 9(5)  comp  value zero.
012400    03  WS-Ci-Alt redefines WS-Cur-Item-Id
012500                             pic x(2).
012600     03  WS-Hours-Since       pic s9(7)v99 comp-3 value zero.
012700     03  WS-Vis-Hours         pic s9(7)v99 comp-3 value zero.
012800     03  WS-Rapid-Rate        pic s9(7)v99 comp-3 value zero.
012900     03  WS-Sub               pic 9(4) comp value zero.
013000     03  WS-Last-Seen-D       pic 9(14)     value zero.
013100     03  WS-First-Seen-D      pic 9(14)     value zero.
013200     03  WS-Second-Seen-D     pic 9(14)     value zero.
013300     03  filler               pic x(3).
013400*
013500 01  WS-Hours-Since-Alt redefines WS-Hours-Since pic x(5).
013600*
013700 01  WS-UI-Table.
013800     03  WS-UI-Entry             occurs 2000 times.
013900         05  WS-UI-Item-Id       pic 9(5)     comp.
014000         05  WS-UI-User-Id       pic x(24).
014100         05  filler              pic x(1).
014200 01  WS-UI-Count         pic 9(4) comp value zero.
014300*
014400 01  WS-UI-Key.
014500     03  WS-UI-Key-Item  pic 9(5).
014600     03  WS-UI-Key-User  pic x(24).
014700     03  filler          pic x(1).
014800 01  WS-UI-Key-Alt redefines WS-UI-Key.
014900     03  filler          pic x(30).
015000*
015100 procedure               division.
015200*=====================================================
015300*
015400 000-Main-Rtn.
015500     perform 100-Init-Rtn         thru 100-Exit.
015600     if WS-Abort
015700        go to 990-Abort-Rtn
015800     end-if.
015900     perform 300-Process-Order-Rtn thru 300-Exit
016000         until WS-Ord-Eof.
016100     if WS-Prev-Item-Name not = spaces
016200        perform 3900-Print-Item-Totals-Rtn thru 3900-Exit
016300     end-if.
016400     perform 4000-Age-History-Rtn thru 4000-Exit.
016500     perform 900-Terminate-Rtn    thru 900-Exit.
016600     stop run.
016700*
016800 990-Abort-Rtn.
016900     display "MK020 ABORTING - FILE OPEN ERROR".
017000     stop run.
017100*
017200 100-Init-Rtn.
017300     accept MK-Run-Date-9 from date YYYYMMDD.
017400     accept MK-Run-Time-9 from time.
017500     move MK-Run-Date-9 to MK-Run-TS-Date.
017600     move MK-Run-Time-9 to MK-Run-TS-Time.
017700     move "MK020   " to MK-Job-Name.
017800     open input Market-Orders.
017900     if MK-Ord-Status not = "00"
018000        display MK005 " " MK-Ord-Status
018100        move "Y" to WS-Abort-Sw
018200     end-if.
018300     open input Tracked-Items.
018400     if MK-Itm-Status not = "00"
018500        display MK002 " " MK-Itm-Status
018600        move "Y" to WS-Abort-Sw
018700     end-if.
018800     open i-o   Order-History.
018900     if MK-Ohs-Status not = "00" and not = "05"
019000        display MK010M " open " MK-Ohs-Status
019100        move "Y" to WS-Abort-Sw
019200     end-if.
019300     open i-o   Item-Prices.
019400     if MK-Prc-Status not = "00" and not = "05"
019500        display MK011 " open " MK-Prc-Status
019600        move "Y" to WS-Abort-Sw
019700     end-if.
019800     open i-o   Mk-Param1.
019900     if MK-Prm-Status not = "00"
020000        display MK014 " " MK-Prm-Status
020100        move "Y" to WS-Abort-Sw
020200     end-if.
020300     if not WS-Abort
020400        read Mk-Param1
020500        perform 150-Build-Ui-Table-Rtn thru 150-Exit
020600        read Market-Orders at end move "Y" to WS-Ord-Eof-Sw
020700     end-if.
020800 100-Exit.
020900     exit.
021000*
021100*    Prime the relist lookup table from the history on file, one
021200*    (item, user) pair per existing record - shop's in-memory
021300*    table trick when there is no alternate index on the master.
021400 150-Build-Ui-Table-Rtn.
021500     perform 160-Read-History-Rtn thru 160-Exit
021600         until WS-Ord-Eof-Sw = "Y".
021700     move "N" to WS-Ord-Eof-Sw.
021800 150-Exit.
021900     exit.
022000*
022100 160-Read-History-Rtn.
022200     read Order-History next record
022300         at end move "Y" to WS-Ord-Eof-Sw
022400         not at end
022500             if WS-UI-Count < 2000
022600                add 1 to WS-UI-Count
022700                move OH-Item-Id  to WS-UI-Item-Id (WS-UI-Count)
022800                move OH-User-Id  to WS-UI-User-Id (WS-UI-Count)
022900             end-if
023000     end-read.
023100 160-Exit.
023200     exit.
023300*
023400 300-Process-Order-Rtn.
023500     if MO-Item-Name not = WS-Prev-Item-Name
023600        and WS-Prev-Item-Name not = spaces
023700        perform 3900-Print-Item-Totals-Rtn thru 3900-Exit
023800        perform 3950-Reset-Item-Totals-Rtn thru 3950-Exit
023900     end-if.
024000     if MO-Item-Name not = WS-Prev-Item-Name
024100        move MO-Item-Name to WS-Prev-Item-Name
024200        move MO-Item-Name to WF-Name
024300        read Tracked-Items key is WF-Name
024400            invalid key move zero to WS-Cur-Item-Id
024500            not invalid key move WF-Id to WS-Cur-Item-Id
024600        end-read
024700     end-if.
024800     add 1 to WS-Item-Processed WS-Grand-Processed.
024900     if MO-Last-Seen = zero or WS-Cur-Item-Id = zero
025000        display MK009 " " MO-Order-Id
025100        add 1 to WS-Item-Skip-Invalid WS-Grand-Skip-Invalid
025200        go to 300-Read-Next
025300     end-if.
025400     move MO-Last-Seen to WS-Last-Seen-D.
025500     call "mkdate" using WS-Last-Seen-D MK-Run-Timestamp-14
025600                          WS-Hours-Since.
025700     if WS-Hours-Since > 720
025800        add 1 to WS-Item-Skip-Stale WS-Grand-Skip-Stale
025900        go to 300-Read-Next
026000     end-if.
026100     read Order-History key is OH-Order-Id
026200         invalid key
026300             perform 3200-Insert-History-Rtn thru 3200-Exit
026400         not invalid key
026500             perform 3300-Update-History-Rtn thru 3300-Exit
026600     end-read.
026700 300-Read-Next.
026800     read Market-Orders at end move "Y" to WS-Ord-Eof-Sw
026900     end-read.
027000 300-Exit.
027100     exit.
027200*
027300 3200-Insert-History-Rtn.
027400     add 1 to PRM-Next-Hist-Id.
027500     move PRM-Next-Hist-Id to OH-Id.
027600     move WS-Cur-Item-Id   to OH-Item-Id.
027700     move MO-User-Id       to OH-User-Id.
027800     move MO-Order-Id      to OH-Order-Id.
027900     move MO-Platinum      to OH-Initial-Price OH-Final-Price.
028000     move MO-Quantity      to OH-Quantity.
028100     move MO-Side          to OH-Side.
028200     move MO-Last-Seen     to OH-First-Seen OH-Last-Seen.
028300     move "ACTIVE   "      to OH-Status.
028400     move zero             to OH-Visibility-Hours OH-Price-Changes
028500                              OH-Fulfilled-At.
028600     perform 3250-Test-Relist-Rtn thru 3250-Exit.
028700     if WS-Relist
028800        move "RELIST" to OH-Listing-Type
028900     else
029000        move "NEW   " to OH-Listing-Type
029100     end-if.
029200     write MK-Order-History-Record
029300         invalid key display MK010M " write " OH-Order-Id
029400     end-write.
029500     rewrite MK-Param-Record.
029600     add 1 to WS-Item-Inserted WS-Grand-Inserted.
029700     if WS-UI-Count < 2000
029800        add 1 to WS-UI-Count
029900        move WS-Cur-Item-Id to WS-UI-Item-Id (WS-UI-Count)
030000        move MO-User-Id     to WS-UI-User-Id (WS-UI-Count)
030100     end-if.
030200     perform 3400-Post-Price-Obs-Rtn thru 3400-Exit.
030300 3200-Exit.
030400     exit.
030500*
030600 3250-Test-Relist-Rtn.
030700     move "N" to WS-Relist-Sw.
030800     perform 3260-Scan-Ui-Rtn thru 3260-Exit
030900         varying WS-Sub from 1 by 1
031000         until WS-Sub > WS-UI-Count
031100            or WS-Relist.
031200 3250-Exit.
031300     exit.
031400*
031500 3260-Scan-Ui-Rtn.
031600     if WS-UI-Item-Id (WS-Sub) = WS-Cur-Item-Id
031700        and WS-UI-User-Id (WS-Sub) = MO-User-Id
031800        move "Y" to WS-Relist-Sw
031900     end-if.
032000 3260-Exit.
032100     exit.
032200*
032300 3300-Update-History-Rtn.
032400     if MO-Platinum not = OH-Initial-Price
032500        add 1 to OH-Price-Changes
032600     end-if.
032700     move MO-Platinum  to OH-Final-Price.
032800     move MO-Last-Seen to OH-Last-Seen.
032900     move OH-First-Seen to WS-First-Seen-D.
033000     move OH-Last-Seen  to WS-Second-Seen-D.
033100     call "mkdate" using WS-First-Seen-D WS-Second-Seen-D
033200                          WS-Vis-Hours.
033300     move WS-Vis-Hours to OH-Visibility-Hours.
033400     perform 3350-Check-Rapid-Rtn thru 3350-Exit.
033500     rewrite MK-Order-History-Record
033600         invalid key display MK010M " rewrite " OH-Order-Id
033700     end-rewrite.
033800     add 1 to WS-Item-Updated WS-Grand-Updated.
033900 3300-Exit.
034000     exit.
034100*
034200 3350-Check-Rapid-Rtn.
034300     move OH-First-Seen to WS-First-Seen-D.
034400     move OH-Last-Seen  to WS-Second-Seen-D.
034500     call "mkrapid" using WS-First-Seen-D WS-Second-Seen-D
034600                          OH-Initial-Price OH-Final-Price
034700                          PRM-Rapid-Threshold
034800                          WS-Rapid-Rate WS-Rapid-Sw.
034900     if WS-Rapid
035000        display MK013 " " OH-Order-Id " " WS-Rapid-Rate
035100     end-if.
035200 3350-Exit.
035300     exit.
035400*
035500 3400-Post-Price-Obs-Rtn.
035600     move WS-Cur-Item-Id to IP-Item-Id.
035700     move MO-Last-Seen   to IP-Recorded-At.
035800     move MO-Platinum    to IP-Price.
035900     move MO-Side        to IP-Side.
036000     read Item-Prices key is IP-Composite-Key
036100         invalid key
036200             move MO-Quantity to IP-Quantity
036300             write MK-Item-Price-Record
036400                 invalid key display MK011 " write " IP-Item-Id
036500             end-write
036600         not invalid key
036700             add MO-Quantity to IP-Quantity
036800             rewrite MK-Item-Price-Record
036900                 invalid key display MK011 " rewrite " IP-Item-Id
037000             end-rewrite
037100     end-read.
037200 3400-Exit.
037300     exit.
037400*
037500 3900-Print-Item-Totals-Rtn.
037600     display "MK020 ITEM " WS-Prev-Item-Name
037700             " PROC "  WS-Item-Processed
037800             " INS "   WS-Item-Inserted
037900             " UPD "   WS-Item-Updated
038000             " STALE " WS-Item-Skip-Stale
038100             " BAD "   WS-Item-Skip-Invalid.
038200 3900-Exit.
038300     exit.
038400*
038500 3950-Reset-Item-Totals-Rtn.
038600     move zero to WS-Item-Processed WS-Item-Inserted
038700                  WS-Item-Updated   WS-Item-Skip-Stale
038800                  WS-Item-Skip-Invalid.
038900 3950-Exit.
039000     exit.
039100*
039200 4000-Age-History-Rtn.
039300     move "N" to WS-Ord-Eof-Sw.
039400     perform 4100-Age-One-Rtn thru 4100-Exit
039500         until WS-Ord-Eof.
039600 4000-Exit.
039700     exit.
039800*
039900 4100-Age-One-Rtn.
040000     read Order-History next record
040100         at end move "Y" to WS-Ord-Eof-Sw
040200         not at end
040300             if OH-Status-Active
040400                move OH-Last-Seen to WS-Last-Seen-D
040500                call "mkdate" using WS-Last-Seen-D
040600                                    MK-Run-Timestamp-14
040700                                    WS-Hours-Since
040800                if WS-Hours-Since > 720
040900                   move "DEAD     " to OH-Status
041000                   rewrite MK-Order-History-Record
041100                   add 1 to WS-Aged-Count
041200                end-if
041300             end-if
041400     end-read.
041500 4100-Exit.
041600     exit.
041700*
041800 900-Terminate-Rtn.
041900     display "MK020 GRAND PROCESSED  " WS-Grand-Processed.
042000     display "MK020 GRAND INSERTED   " WS-Grand-Inserted.
042100     display "MK020 GRAND UPDATED    " WS-Grand-Updated.
042200     display "MK020 GRAND SKIP STALE " WS-Grand-Skip-Stale.
042300     display "MK020 GRAND SKIP BAD   " WS-Grand-Skip-Invalid.
042400     display "MK020 AGED TO DEAD     " WS-Aged-Count.
042500     close Market-Orders Tracked-Items Order-History
042600           Item-Prices Mk-Param1.
042700 900-Exit.
042800     exit.
