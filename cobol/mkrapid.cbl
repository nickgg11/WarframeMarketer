000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Rapid Price Change Flag          *
000400*      Called utility - flags an order-history record whose    *
000500*        price moved more than the shop rate limit per hour.    *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             mkrapid.
001300 author.                 G A Hobbs.
001400 installation.           Applewood Computers - Market Systems Grp.
001500 date-written.           17/09/87.
001600 date-compiled.
001700 security.               Copyright (C) 1987-2026, G A Hobbs.
001800                          Distributed under the GNU General Public
001900                          License, see file COPYING.
002000*
002100*    Remarks.            U6 - rate of price change per hour
002200*                        an order-history record's initial and
002300*                        final price, flagged rapid when the
002400*                        rate exceeds the shop rate limit.
002500*                        Called once per order from Mk020.
002600*
002700*    Called modules.     mkdate.
002800*
002900* Changes:
003000* 17/09/87 gah -        Original release.
003100* 02/06/93 wjc -        Hours < 1 forced not-rapid, was /0 trap.
003200* 19/11/98 gah -   Y2K  No date fields owned here, log entry only.
003300* 03/03/09 wjc -        Migration to Open Cobol v3.00.00.
003400* 09/11/25 gah -        Adapted for the Mk suite (U6), calls
003500*                       mkdate for the elapsed-hours figure.
003600*
003700*****************************************************************
003800*
003900 environment             division.
004000*===============================
004100*
004200 configuration           section.
004300 source-computer.        ibm-370.
004400 object-computer.        ibm-370.
004500 copy "wsmkenv.cob".
004600*
004700 data                    division.
004800 working-storage         section.
004900*----------------------
005000 77  Prog-Name           pic x(15) value "MKRAPID (1.0.0)".
005100 77  WS-Hours            pic s9(7)v99 comp-3 value zero.
005200 77  WS-Price-Delta      pic s9(7)   comp    value zero.
005300*
005400 77  WS-Hours-Alt redefines WS-Hours pic x(5).
005500 77  WS-Delta-Alt redefines WS-Price-Delta pic x(4).
005600 01  WS-Rate-Group.
005700     03  WS-Rate         pic s9(7)v99 comp-3 value zero.
005800     03  filler          pic x(4).
005900 01  WS-Rate-Alt redefines WS-Rate-Group.
006000     03  filler          pic x(9).
006100*
006200 linkage                 section.
006300*==============
006400*
006500 01  LK-First-Seen       pic 9(14).
006600 01  LK-Last-Seen        pic 9(14).
006700 01  LK-Initial-Price    pic 9(7)       comp-3.
006800 01  LK-Final-Price      pic 9(7)       comp-3.
006900 01  LK-Threshold        pic 9(3)v99    comp-3.
007000 01  LK-Rate             pic s9(7)v99   comp-3.
007100 01  LK-Is-Rapid         pic x.
007200     88  LK-Rapid-Yes                    value "Y".
007300     88  LK-Rapid-No                     value "N".
007400*
007500 procedure  division using LK-First-Seen
007600                           LK-Last-Seen
007700                           LK-Initial-Price
007800                           LK-Final-Price
007900                           LK-Threshold
008000                           LK-Rate
008100                           LK-Is-Rapid.
008200*=====================================================
008300*
008400 000-Main-Rtn.
008500     move "N" to LK-Is-Rapid.
008600     move zero to LK-Rate.
008700     call "mkdate" using LK-First-Seen LK-Last-Seen WS-Hours.
008800     if WS-Hours < 1
008900        goback
009000     end-if.
009100     compute WS-Price-Delta = LK-Final-Price - LK-Initial-Price.
009200     if WS-Price-Delta < zero
009300        compute WS-Price-Delta = WS-Price-Delta * -1
009400     end-if.
009500     compute LK-Rate rounded = WS-Price-Delta / WS-Hours.
009600     if LK-Rate > LK-Threshold
009700        move "Y" to LK-Is-Rapid
009800     end-if.
009900     goback.
