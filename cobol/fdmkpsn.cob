000100********************************************
000200*                                          *
000300*  Record Definition For Price-Statistics *
000400*   Retained (Un-Purged) Extract - Mk060  *
000500********************************************
000600*  Same shape as Price-Statistics, written under its own name so
000700*  Mk060 can hold both files open at once; the run's JCL puts this
000800*  extract back in as the new Price-Statistics on a clean close.
000900*
001000* 10/02/26 gah - Created for the retention purge, MKB-133.
001100*
001200 fd  Price-Statistics-New
001300     label record is standard
001400     value of file-id "wfstats.new".
001500*
001600 01  MK-Price-Statistics-New-Rec.
001700     03  PN-Item-Id            pic 9(5)      comp.
001800     03  PN-Date               pic 9(8)      comp.
001900     03  PN-Hour               pic 99        comp.
002000     03  PN-Avg-Price          pic s9(8)v99  comp-3.
002100     03  PN-Median-Price       pic s9(8)v99  comp-3.
002200     03  PN-Min-Price          pic 9(7)      comp-3.
002300     03  PN-Max-Price          pic 9(7)      comp-3.
002400     03  PN-Volume             pic 9(7)      comp-3.
002500     03  PN-Num-Trades         pic 9(5)      comp.
002600     03  PN-Side               pic x(4).
002700     03  PN-Moving-Avg-7D      pic s9(8)v99  comp-3.
002800     03  PN-Moving-Avg-30D     pic s9(8)v99  comp-3.
002900     03  PN-Volatility         pic s9(8)v99  comp-3.
003000     03  filler                pic x(4).
