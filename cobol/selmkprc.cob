000100* 06/11/25 wjc - Created.
000200* 19/11/25 wjc - Key must stay display so it compares byte for
000300*                 byte - do not pack the key fields, MKB-105.
000400*
000500 select Item-Prices assign to "ITEM-PRICES"
000600        organization is indexed
000700        access mode is dynamic
000800        record key is IP-Composite-Key
000900        file status is MK-Prc-Status.
