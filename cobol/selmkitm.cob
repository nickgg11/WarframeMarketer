000100* 04/11/25 wjc - Created.
000200* 21/11/25 wjc - Indexed on name, id assigned at insert only.
000300*
000400 select Tracked-Items assign to "TRACKED-ITEMS"
000500        organization is indexed
000600        access mode is dynamic
000700        record key is WF-Name
000800        file status is MK-Itm-Status.
