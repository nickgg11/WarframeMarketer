000100********************************************
000200*                                          *
000300*  Print Layout For Recommendations (U9)   *
000400*       80 Column Trading Advice Report    *
000500********************************************
000600*
000700* 09/11/25 wjc - Created.
000800* 20/12/25 gah - Trailer counts each category, not just total,
000900*                per request from the trading desk, MKB-124.
001000*
001100 fd  Recommendations
001200     label record is standard
001300     value of file-id "recrpt.prn".
001400*
001500 01  MK-Recommend-Report-Line pic x(80).
001600*
001700 01  RC-Head-1.
001800     03  filler                pic x(25) value spaces.
001900     03  filler              pic x(22) value "TRADING RECOMMEND".
002000     03  filler                pic x(20) value "RUN DATE".
002100     03  RC-Head-Date          pic x(10) value spaces.
002200*
002300 01  RC-Head-2.
002400     03  RC-Col-Item           pic x(30) value "ITEM".
002500     03  RC-Col-Trend          pic x(10) value "TREND%".
002600     03  RC-Col-Volume         pic x(12) value "AVG-VOLUME".
002700     03  RC-Col-Recommend      pic x(18) value "RECOMMENDATION".
002800     03  filler                pic x(10) value spaces.
002900*
003000 01  RC-Detail-Line.
003100     03  RC-Item-Name          pic x(30).
003200     03  RC-Trend-Pct          pic -zz9.99.
003300     03  RC-Avg-Volume         pic zzz,zz9.9.
003400     03  RC-Recommend          pic x(18).
003500     03  filler                pic x(10) value spaces.
003600*
003700 01  RC-Trailer-Line.
003800     03  filler                pic x(6)  value "BUY -".
003900     03  RC-Buy-Count          pic zz9.
004000     03  filler                pic x(7)  value "SELL -".
004100     03  RC-Sell-Count         pic zz9.
004200     03  filler                pic x(6)  value "CAU -".
004300     03  RC-Caution-Count      pic zz9.
004400     03  filler                pic x(7)  value "HOLD -".
004500     03  RC-Hold-Count         pic zz9.
004600     03  filler                pic x(6)  value "NDA -".
004700     03  RC-No-Data-Count      pic zz9.
004800     03  filler                pic x(16) value spaces.
