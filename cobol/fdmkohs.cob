000100********************************************
000200*                                          *
000300*  Record Definition For Order-History     *
000400*    Master, Keyed On OH-Order-Id          *
000500********************************************
000600*  One record per order ever seen.
000700*
000800* 05/11/25 wjc - Created.
000900* 18/11/25 wjc - Added Oh-Price-Changes, Oh-Listing-Type, see U2.
001000* 27/11/25 gah - Added Oh-Fulfilled-At for the purge, MKB-109.
001100* 03/12/25 wjc - Oh-Visibility-Hours kept packed to 2 decimals.
001200*
001300 fd  Order-History
001400     label record is standard
001500     value of file-id "wforders.dat".
001600*
001700 01  MK-Order-History-Record.
001800     03  OH-Id                 pic 9(7)      comp.
001900     03  OH-Item-Id            pic 9(5)      comp.
002000     03  OH-User-Id            pic x(24).
002100     03  OH-Order-Id           pic x(24).
002200     03  OH-Initial-Price      pic 9(7)      comp-3.
002300     03  OH-Final-Price        pic 9(7)      comp-3.
002400     03  OH-Quantity           pic 9(5)      comp-3.
002500     03  OH-Side               pic x(4).
002600     03  OH-First-Seen         pic 9(14)     comp.
002700     03  OH-Last-Seen          pic 9(14)     comp.
002800     03  OH-Status             pic x(9).
002900         88  OH-Status-Active     value "ACTIVE   ".
003000         88  OH-Status-Fulfilled  value "FULFILLED".
003100         88  OH-Status-Dead       value "DEAD     ".
003200     03  OH-Visibility-Hours   pic 9(7)v99   comp-3.
003300     03  OH-Price-Changes      pic 9(4)      comp.
003400     03  OH-Listing-Type       pic x(6).
003500         88  OH-Listing-New       value "NEW   ".
003600         88  OH-Listing-Relist    value "RELIST".
003700     03  OH-Fulfilled-At       pic 9(14)     comp.
003800     03  filler                pic x(2).
