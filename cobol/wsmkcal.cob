000100* 05/11/25 wjc - Created, adapted from the old wscall block, kept
000200*                minimal since the Mk0nn steps chain via job
000300*                control, only the utility modules are called
000400*                (Mkoutlr/Mkrapid) are actually called.
000500*
000600 01  MK-Calling-Data.
000700     03  MK-Called             pic x(8).
000800     03  MK-Caller             pic x(8).
000900     03  MK-Term-Code          pic 99.
