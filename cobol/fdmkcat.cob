000100********************************************
000200*                                          *
000300*  Record Definition For Catalog Feed      *
000400*       Input, One Per Item                *
000500********************************************
000600*  File size 51 bytes.
000700*
000800* 04/11/25 wjc - Created.
000900*
001000 fd  Catalog
001100     label record is standard
001200     value of file-id "catalog.dat"
001300     record contains 51 characters.
001400*
001500 01  MK-Catalog-Record.
001600     03  CAT-Url-Name          pic x(50).
001700     03  CAT-Category-Flag     pic x.
