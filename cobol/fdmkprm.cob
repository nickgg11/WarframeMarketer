000100*******************************************
000200*                                          *
000300*  Record Definition For Mk Param1 File   *
000400*     Uses RRN = 1                        *
000500*******************************************
000600* File size 24 bytes padded to 32 by filler.
000700*
000800* 04/11/25 wjc - Created.
000900* 27/11/25 wjc - Def months chgd from 6 to 12, trading desk req.
001000* 09/01/26 gah - Added Rapid-Threshold, was literal in Mk020.
001100* 21/01/26 gah - Added Next-Item-Id, control no. for Mk010
001200*                inserts, same idea as the old next-cheque field.
001300* 28/01/26 gah - Added Next-Hist-Id for Mk020 history inserts.
001400* 02/02/26 gah - Added Time-Range-Code for Mk030, MKB-124.
001500*
001600 fd  Mk-Param1
001700     label record is standard
001800     value of file-id "mkparam1.dat".
001900*
002000 01  MK-Param-Record.
002100*                                          def 12 months
002200     03  PRM-Retention-Months  pic 99          comp.
002300*                                          def 2.00
002400     03  PRM-Outlier-Zscore    pic 9v99        comp-3.
002500*                                          def 10.00 per hour
002600     03  PRM-Rapid-Threshold   pic 9(3)v99     comp-3.
002700*                                          next Wf-Id to assign
002800     03  PRM-Next-Item-Id      pic 9(5)        comp.
002900*                                          next Oh-Id to assign
003000     03  PRM-Next-Hist-Id      pic 9(7)        comp.
003100*                                          Mk030 trend window
003200*                                          def ALL-TIME
003300     03  PRM-Time-Range-Code   pic x(12)       value "ALL-TIME".
003400         88  PRM-Range-Week          value "WEEK        ".
003500         88  PRM-Range-Month         value "MONTH       ".
003600         88  PRM-Range-3-Month       value "THREE-MONTHS".
003700         88  PRM-Range-6-Month       value "SIX-MONTHS  ".
003800         88  PRM-Range-All-Time      value "ALL-TIME    ".
003900     03  filler                pic x(3).
