000100*****************************************************************
000200*                                                               *
000300*             Market Batch    Trading Recommendation Report    *
000400*      Reads all of Tracked-Items into a table first, then     *
000500*        merges it against Trend-Out (one "T" row per trend    *
000600*        day, one "S" summary row, per item Mk030 processed)   *
000700*        in the same ascending name/id order Mk030 wrote it     *
000800*        in.  Items with no rows on Trend-Out print as          *
000900*        Insufficient Data rather than being left off the       *
001000*        report, per the trading desk's request.                *
001100*                                                               *
001200*****************************************************************
001300*
001400 identification          division.
001500*===============================
001600*
001700 program-id.             mk050.
001800 author.                 G A Hobbs.
001900 installation.           Applewood Computers - Market Systems Grp.
002000 date-written.           10/02/26.
002100 date-compiled.
002200 security.               Copyright (C) 2026, G A Hobbs.
002300                          Distributed under the GNU General Public
002400                          License, see file COPYING.
002500*
002600*    Remarks.            Job step 5 of the market nightly suite
002700*                        (U9).  For each tracked item, works out
002800*                        the price trend percent between its
002900*                        first and last trend day on Trend-Out,
003000*                        takes volatility and average volume off
003100*                        the item's summary row, and classifies
003200*                        Buy / Sell / Volatile / Hold / No Data.
003300*                        One line per tracked item, matching the
003400*                        way the trading desk reads the roster.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.
003900*        Tracked-Items      input, sequential, name/id table.
004000*        Trend-Out          input, sequential, T/S rows per item.
004100*        Recommendations    output, line sequential print, R10.
004200*
004300*    Error messages used. MK002 MK007 MK008.
004400*
004500* Changes:
004600* 10/02/26 gah -        Original release, ticket MKB-132.
004700*
004800*****************************************************************
004900*
005000 environment             division.
005100*===============================
005200*
005300 configuration           section.
005400 source-computer.        ibm-370.
005500 object-computer.        ibm-370.
005600 copy "wsmkenv.cob".
005700*
005800 input-output            section.
005900 file-control.
006000     copy "selmkitm.cob".
006100     copy "selmktrd.cob".
006200     copy "selmkrec.cob".
006300*
006400 data                    division.
006500 file                    section.
006600     copy "fdmkitm.cob".
006700     copy "fdmktrd.cob".
006800     copy "fdmkrec.cob".
006900*
007000 working-storage         section.
007100*----------------------
007200 77  Prog-Name           pic x(15) value "MK050 (1.0.01)".
007300*
007400 copy "wsmknam.cob".
007500 copy "wsmkerr.cob".
007600 copy "wsmkfs.cob".
007700*
007800 01  WS-Status-Flags.
007900     03  WS-Itm-Eof-Sw       pic x     value "N".
008000         88  WS-Itm-Eof                value "Y".
008100     03  WS-Trd-Eof-Sw       pic x     value "N".
008200         88  WS-Trd-Eof                value "Y".
008300     03  WS-Abort-Sw         pic x     value "N".
008400         88  WS-Abort                   value "Y".
008500     03  WS-First-Seen-Sw    pic x     value "N".
008600         88  WS-First-Seen               value "Y".
008700     03  filler              pic x(4).
008800*
008900 01  WS-Counters.
009000     03  WS-Grand-Items-Proc pic 9(7)  comp   value zero.
009100     03  WS-Gi-Alt redefines WS-Grand-Items-Proc
009200                             pic x(4).
009300     03  WS-Name-Count       pic 9(4)  comp   value zero.
009400     03  WS-Na-Alt redefines WS-Name-Count
009500                             pic x(2).
009600     03  WS-Buy-Count        pic 999   comp   value zero.
009700     03  WS-Sell-Count       pic 999   comp   value zero.
009800     03  WS-Caution-Count    pic 999   comp   value zero.
009900     03  WS-Hold-Count       pic 999   comp   value zero.
010000     03  WS-No-Data-Count    pic 999   comp   value zero.
010100     03  filler              pic x(4).
010200*
010300 01  WS-Work-Fields.
010400     03  WS-Sub              pic 9(4)  comp   value zero.
010500     03  WS-First-Avg        pic s9(8)v99 comp-3 value zero.
010600     03  WS-Last-Avg         pic s9(8)v99 comp-3 value zero.
010700     03  WS-Avg-Volume       pic s9(8)v99 comp-3 value zero.
010800     03  WS-Volatility       pic s9(8)v99 comp-3 value zero.
010900     03  WS-Trend-Pct        pic s9(5)v99 comp-3 value zero.
011000     03  WS-Tp-Alt redefines WS-Trend-Pct
011100                             pic x(4).
011200     03  filler              pic x(4).
011300*
011400 01  WS-Name-Table.
011500     03  WS-Name-Entry       occurs 2000 times.
011600         05  WS-N-Item-Id    pic 9(5)  comp.
011700         05  WS-N-Item-Name  pic x(50).
011800     03  filler              pic x(4).
011900*
012000 procedure               division.
012100*=====================================================
012200*
012300 000-Main-Rtn.
012400     perform 100-Init-Rtn        thru 100-Exit.
012500     if WS-Abort
012600        go to 990-Abort-Rtn
012700     end-if.
012800     perform 170-Print-Headers-Rtn thru 170-Exit.
012900     perform 200-Read-Trend-Rtn  thru 200-Exit.
013000     perform 300-Process-Item-Rtn thru 300-Exit
013100         varying WS-Sub from 1 by 1
013200         until WS-Sub > WS-Name-Count.
013300     perform 900-Terminate-Rtn   thru 900-Exit.
013400     stop run.
013500*
013600 990-Abort-Rtn.
013700     display MK002.
013800     stop run.
013900*
014000 100-Init-Rtn.
014100     accept MK-Run-Date-9 from date YYYYMMDD.
014200     accept MK-Run-Time-9 from time.
014300     move "MK050   " to MK-Job-Name.
014400     open input  Tracked-Items.
014500     if MK-Itm-Status not = "00"
014600        display MK002 " item " MK-Itm-Status
014700        move "Y" to WS-Abort-Sw
014800     end-if.
014900     open input  Trend-Out.
015000     if MK-Trd-Status not = "00"
015100        display MK007 " open " MK-Trd-Status
015200        move "Y" to WS-Abort-Sw
015300     end-if.
015400     open output Recommendations.
015500     if MK-Rec-Status not = "00"
015600        display MK008 " open " MK-Rec-Status
015700        move "Y" to WS-Abort-Sw
015800     end-if.
015900     if not WS-Abort
016000        perform 150-Build-Name-Table-Rtn thru 150-Exit
016100     end-if.
016200 100-Exit.
016300     exit.
016400*
016500*    Prime the item-id / item-name table from Tracked-Items,
016600*    ascending on Wf-Name - the same order Mk030 scanned the
016700*    master in when it wrote Trend-Out, no alternate index on
016800*    the master by id so this shop trick stands in for one.
016900 150-Build-Name-Table-Rtn.
017000     perform 160-Read-Item-Rtn thru 160-Exit
017100         until WS-Itm-Eof.
017200 150-Exit.
017300     exit.
017400*
017500 160-Read-Item-Rtn.
017600     read Tracked-Items next record
017700         at end move "Y" to WS-Itm-Eof-Sw
017800         not at end
017900             if WS-Name-Count < 2000
018000                add 1 to WS-Name-Count
018100                move WF-Id   to WS-N-Item-Id   (WS-Name-Count)
018200                move WF-Name to WS-N-Item-Name (WS-Name-Count)
018300             end-if
018400     end-read.
018500 160-Exit.
018600     exit.
018700*
018800 170-Print-Headers-Rtn.
018900     move MK-Run-Date-9 to RC-Head-Date.
019000     write MK-Recommend-Report-Line from RC-Head-1.
019100     write MK-Recommend-Report-Line from RC-Head-2.
019200 170-Exit.
019300     exit.
019400*
019500 200-Read-Trend-Rtn.
019600     read Trend-Out next record
019700         at end move "Y" to WS-Trd-Eof-Sw
019800     end-read.
019900 200-Exit.
020000     exit.
020100*
020200*    Trend-Out's item ids appear in the same ascending order the
020300*    name table was built in.  If the row now pending does not
020400*    match this tracked item, Mk030 wrote nothing for it at all -
020500*    leave the pending row untouched for a later item and mark
020600*    this one Insufficient Data.
020700 300-Process-Item-Rtn.
020800     move zero to WS-First-Avg WS-Last-Avg
020900                  WS-Avg-Volume WS-Volatility WS-Trend-Pct.
021000     move "N"  to WS-First-Seen-Sw.
021100     if not WS-Trd-Eof
021200        and MT-Item-Id = WS-N-Item-Id (WS-Sub)
021300        perform 310-Accum-Days-Rtn thru 310-Exit
021400            until TR-Is-Summary
021500            or WS-Trd-Eof
021600        if not WS-Trd-Eof
021700           move MA-Avg-Daily-Volume to WS-Avg-Volume
021800           move MA-Price-Volatility to WS-Volatility
021900           perform 2100-Classify-Rtn thru 2100-Exit
022000           perform 200-Read-Trend-Rtn thru 200-Exit
022100        else
022200           perform 2150-No-Data-Rtn thru 2150-Exit
022300        end-if
022400     else
022500        perform 2150-No-Data-Rtn thru 2150-Exit
022600     end-if.
022700     perform 900-Print-Line-Rtn thru 900-Print-Exit.
022800     add 1 to WS-Grand-Items-Proc.
022900 300-Exit.
023000     exit.
023100*
023200 310-Accum-Days-Rtn.
023300     if TR-Is-Trend
023400        if not WS-First-Seen
023500           move MT-Avg-Price to WS-First-Avg
023600           move "Y" to WS-First-Seen-Sw
023700        end-if
023800        move MT-Avg-Price to WS-Last-Avg
023900        perform 200-Read-Trend-Rtn thru 200-Exit
024000     end-if.
024100 310-Exit.
024200     exit.
024300*
024400*    Trend percent (T): (last - first) / first * 100, zero unless
024500*    at least two trend days were seen and the first day's average
024600*    was not itself zero - the source leaves this contract as-is.
024700 2100-Classify-Rtn.
024800     if WS-First-Avg = zero
024900        or WS-First-Avg = WS-Last-Avg
025000        move zero to WS-Trend-Pct
025100     else
025200        compute WS-Trend-Pct rounded =
025300              ((WS-Last-Avg - WS-First-Avg) / WS-First-Avg) * 100
025400     end-if.
025500     if WS-Trend-Pct > 5
025600        and WS-Volatility < 10
025700        move "BUY"                 to RC-Recommend
025800        add 1 to WS-Buy-Count
025900     else
026000        if WS-Trend-Pct < -5
026100           and WS-Volatility < 10
026200           move "SELL"                to RC-Recommend
026300           add 1 to WS-Sell-Count
026400        else
026500           if WS-Volatility > 20
026600              move "VOLATILE - CAUTION" to RC-Recommend
026700              add 1 to WS-Caution-Count
026800           else
026900              move "HOLD"                to RC-Recommend
027000              add 1 to WS-Hold-Count
027100           end-if
027200        end-if
027300     end-if.
027400 2100-Exit.
027500     exit.
027600*
027700 2150-No-Data-Rtn.
027800     move "INSUFFICIENT DATA" to RC-Recommend.
027900     add 1 to WS-No-Data-Count.
028000 2150-Exit.
028100     exit.
028200*
028300 900-Terminate-Rtn.
028400     move WS-Buy-Count     to RC-Buy-Count.
028500     move WS-Sell-Count    to RC-Sell-Count.
028600     move WS-Caution-Count to RC-Caution-Count.
028700     move WS-Hold-Count    to RC-Hold-Count.
028800     move WS-No-Data-Count to RC-No-Data-Count.
028900     write MK-Recommend-Report-Line from RC-Trailer-Line.
029000     display "MK050 ITEMS REPORTED   " WS-Grand-Items-Proc.
029100     close Tracked-Items Trend-Out Recommendations.
029200 900-Exit.
029300     exit.
029400*
029500 900-Print-Line-Rtn.
029600     move WS-N-Item-Name (WS-Sub) to RC-Item-Name.
029700     move WS-Trend-Pct            to RC-Trend-Pct.
029800     move WS-Avg-Volume           to RC-Avg-Volume.
029900     write MK-Recommend-Report-Line from RC-Detail-Line.
030000 900-Print-Exit.
030100     exit.
