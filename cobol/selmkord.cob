000100* 05/11/25 wjc - Created, orders feed pre-sorted by item name.
000200*
000300 select Market-Orders assign to "MARKET-ORDERS"
000400        organization is sequential
000500        file status is MK-Ord-Status.
